000100******************************************************************
000200*    COPYBOOK:  URISUMRY                                         *
000300*    DESCRIBES THE PER-URI STATISTICAL SUMMARY RECORD.  ONE      *
000400*    RECORD IS WRITTEN FOR EACH DISTINCT URI SEEN IN A RUN, PLUS *
000500*    ONE TRAILING RECORD CARRYING THE WHOLE-REPORT TOTALS.  THIS *
000600*    SAME LAYOUT IS USED FOR BOTH THE DETAIL-SAMPLE ENGINE'S     *
000700*    OUTPUT AND THE SUMMARIZER-LOG PARSER'S SINGLE AGGREGATE     *
000800*    RECORD, AND IS READ BACK IN BY THE RUN-COMPARISON STEP.     *
000900*                                                                *
001000*    MAINTENANCE LOG                                             *
001100*    ---------------                                            *
001200*    1989-04-11  RWT  ORIGINAL LAYOUT FOR PROJECT PERFSTAT       *
001300*    1992-11-02  RWT  ADDED AVG-KB SEPARATE FROM TOTAL-KB        *
001400*    1998-10-06  HLK  Y2K REMEDIATION - VERIFIED NO 2-DIGIT      *
001450*                     YEAR FIELDS IN THIS COPYBOOK.  NONE FOUND. *
001460*    2004-03-09  DWK  REQ 04-118 ADDED 88-LEVEL ON ERROR-COUNT   *
001480*                     SO CALLERS CAN TEST FAILED W/O COMPARING. *
001600******************************************************************
001700 01  US-SUMMARY-RECORD.
001800     05  US-URI                    PIC X(130).
001900     05  US-REQUEST-COUNT          PIC 9(9).
002000     05  US-ERROR-COUNT            PIC 9(9).
002050         88  US-URI-FAILED             VALUE 1 THRU 999999999.
002100     05  US-ERROR-PCT              PIC 9(3)V99.
002200     05  US-AVG-MS                 PIC S9(9).
002300     05  US-MEDIAN-MS              PIC S9(9).
002400     05  US-PCT90-MS               PIC S9(9).
002500     05  US-MIN-MS                 PIC S9(9).
002600     05  US-MAX-MS                 PIC S9(9).
002700     05  US-TOTAL-KB               PIC S9(9)V99.
002800     05  US-AVG-KB                 PIC S9(7)V99.
002900     05  US-HTTP-CODES             PIC X(40).
003000     05  FILLER                    PIC X(2).
