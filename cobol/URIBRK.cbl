000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     URIBRK.
000030 AUTHOR.         RUTH W TANNER.
000040 INSTALLATION.   PERFORMANCE LAB - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   04/11/89.
000060 DATE-COMPILED.  04/11/89.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*    URIBRK READS THE DETAILED-SAMPLE FILE PRODUCED BY THE LOAD
000130*    TEST DATA COLLECTORS - ONE RECORD PER HTTP REQUEST FIRED
000140*    DURING A PERFORMANCE RUN - AND GROUPS THE SAMPLES IN MEMORY
000150*    BY URI.  AT END OF FILE IT WALKS THE URI TABLE, ONE GROUP
000160*    (CONTROL BREAK) AT A TIME, WRITES A PER-URI SUMMARY RECORD
000170*    AND A DETAIL LINE ON THE PRINTED REPORT, THEN WRITES A
000180*    REPORT-TOTAL LINE TREATING THE WHOLE RUN AS ONE GROUP.
000190*
000200*          INPUT FILE            - SAMPLE-FILE  (DETAIL SAMPLES)
000210*          OUTPUT FILE           - SUMMARY-FILE  (PER-URI SUMMARY)
000220*          OUTPUT REPORT         - PRINT-FILE    (COLUMNAR REPORT)
000230*          CALLS                 - URISORT       (ASCENDING SORT)
000240*
000250******************************************************************
000260*
000270* MAINTENANCE LOG
000280* ---------------
000290* 04/11/89 RWT  ORIGINAL CODING FOR PROJECT PERFSTAT - DETAIL
000300*               SAMPLE STATISTICS ENGINE AND PER-URI REPORT
000310* 08/02/89 RWT  ADDED GRAND-TOTAL LINE AT REQUEST OF CAPACITY
000320*               PLANNING GROUP
000330* 11/02/90 RWT  RAISED WS-MAX-SAMPLES-PER-URI FROM 500 TO 2000
000340*               AFTER RUN-057 OVERFLOWED ON THE CHECKOUT URI
000350* 09/30/91 RWT  ADDED HTTP STATUS CODE LIST TO DETAIL LINE PER
000360*               CHANGE REQUEST CR-081
000370* 03/14/92 HLK  FIXED POTENTIAL DIVIDE BY ZERO ON ERROR-PCT IF
000380*               A URI ENTRY EVER HAD ZERO SAMPLES (DEFENSIVE -
000390*               COULD NOT OCCUR GIVEN HOW ENTRIES ARE ADDED)
000400* 11/02/92 RWT  ADDED AVG-KB COLUMN SEPARATE FROM TOTAL-KB
000410* 02/08/94 HLK  REFORMATTED DETAIL LINE COLUMN SPACING PER SHOP
000420*               STANDARD CR RUN-114, NO LOGIC CHANGE
000430* 06/19/95 RWT  RAISED WS-MAX-ALL-SAMPLES TO 20000 SO THE GRAND
000440*               TOTAL LINE CAN SORT THE WHOLE RUN'S DURATIONS -
000450*               SEE ALSO URISORT MAINTENANCE LOG, SAME DATE
000460* 01/23/97 JBQ  ADDED WS-URI-COUNT-USED BOUNDS CHECK - LOG AND
000470*               SKIP ANY URI BEYOND THE 50-ENTRY TABLE LIMIT
000480*               INSTEAD OF ABENDING (RUN-140 HAD 53 DISTINCT
000490*               URIS AGAINST THE CHECKOUT SERVICE)
000500* 10/06/98 HLK  Y2K REMEDIATION - REVIEWED RPT-DATE AND EVERY
000510*               DATE FIELD IN THIS PROGRAM, NONE USE A 2-DIGIT
000520*               YEAR, NO CHANGE REQUIRED.  LOGGED PER SHOP Y2K
000530*               AUDIT PROCEDURE.
000540* 04/02/99 JBQ  CONFIRMED WITH OPERATIONS THAT NO CALENDAR MATH
000550*               IS PERFORMED AGAINST SAMPLE-DATE, CLOSING THE
000560*               Y2K AUDIT ITEM OPENED 10/06/98
000570* 03/14/01 JBQ  CHANGED ACCUMULATOR FIELDS TO COMP-3 TO MATCH
000580*               CURRENT SHOP STANDARD FOR NEW BATCH WORK
000590* 09/11/03 DPR  ADDED DISPLAY OF END-OF-JOB RECORD COUNTS FOR
000600*               THE OPERATIONS RUN BOOK PER SHIFT SUPERVISOR
000610* 03/09/04 DWK  REQ 04-118 - GRAND-TOTAL LINE WAS BLANKING THE
000620*               HTTP CODE LIST INSTEAD OF ROLLING UP THE CODES
000630*               SEEN ACROSS ALL URIS.  ADDED WS-ALL-CODE-TABLE
000640*               AND 365/647/648 PARAGRAPHS TO MATCH THE PER-URI
000650*               CODE LIST LOGIC.
000660* 04/22/04 DWK  REQ 04-124 - 350-ACCUM-SAMPLE WAS BUMPING
000670*               WS-READ-CTR A SECOND TIME FOR EVERY SAMPLE ON TOP
000680*               OF THE INCREMENT IN 800-READ-SAMPLE-FILE, DOUBLING
000690*               THE "DETAIL SAMPLES READ" FIGURE ON THE EOJ
000700*               DIAGNOSTICS.  REMOVED THE DUPLICATE ADD.
000710* 05/03/04 DWK  REQ 04-126 - WS-CALC-DUR-SUM-ALT, WS-CALC-TOTAL-
000720*               KB-INT AND WS-ALL-TOTAL-KB-INT WERE DECLARED BUT
000730*               NEVER READ ANYWHERE IN THE PROGRAM.  RENAMED THE
000740*               KB PAIR TO -ALT AND WIRED ALL THREE INTO NEW
000750*               GRAND-TOTAL FOOTING LINES ON THE EOJ DIAGNOSTICS
000760*               SO THE FIGURES GET A SECOND, INDEPENDENT SOURCE
000770*               FIELD TO CROSS-CHECK AGAINST.
000780******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER.   IBM-390.
000820 OBJECT-COMPUTER.   IBM-390.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850*
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*
000890     SELECT SAMPLE-FILE   ASSIGN TO UT-S-SAMPLES
000900            FILE STATUS IS WS-SAMPLE-STATUS.
000910*
000920     SELECT SUMMARY-FILE  ASSIGN TO UT-S-URISUMRY
000930            FILE STATUS IS WS-SUMMARY-STATUS.
000940*
000950     SELECT PRINT-FILE    ASSIGN TO UT-S-REPORT
000960            FILE STATUS IS WS-PRINT-STATUS.
000970*
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010 FD  SAMPLE-FILE
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 180 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS SAMPLE-FILE-REC.
001070 01  SAMPLE-FILE-REC               PIC X(180).
001080*
001090 FD  SUMMARY-FILE
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 260 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS SUMMARY-FILE-REC.
001150 01  SUMMARY-FILE-REC              PIC X(260).
001160*
001170 FD  PRINT-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 280 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS PRINT-LINE.
001230 01  PRINT-LINE                    PIC X(280).
001240*
001250 WORKING-STORAGE SECTION.
001260*
001270     COPY SAMPREC.
001280     COPY URISUMRY.
001290*
001300 77  WS-SUBR-CALL-COUNT            PIC S9(5)  COMP VALUE 0.
001310 77  WS-TABLE-FULL-SW              PIC X(3)   VALUE 'NO '.
001320     88  WS-URI-TABLE-HAS-OVERFLOWED       VALUE 'YES'.
001330*
001340 01  PROGRAM-INDICATOR-SWITCHES.
001350     05  WS-EOF-SAMPLES-SW         PIC X(3)   VALUE 'NO '.
001360         88  EOF-SAMPLES                      VALUE 'YES'.
001370     05  WS-URI-FOUND-SW           PIC X(3)   VALUE SPACES.
001380         88  URI-FOUND                        VALUE 'YES'.
001390         88  URI-NOT-FOUND                    VALUE 'NO '.
001400*
001410     05  FILLER                    PIC X(1)    VALUE SPACES.
001420 01  WS-FILE-STATUSES.
001430     05  WS-SAMPLE-STATUS          PIC X(2)   VALUE SPACES.
001440     05  WS-SUMMARY-STATUS         PIC X(2)   VALUE SPACES.
001450     05  WS-PRINT-STATUS           PIC X(2)   VALUE SPACES.
001460*
001470     05  FILLER                    PIC X(1)    VALUE SPACES.
001480 01  WS-REPORT-CONTROLS.
001490     05  WS-PAGE-COUNT             PIC S9(3)  COMP VALUE 0.
001500     05  WS-LINES-PER-PAGE         PIC S9(2)  COMP VALUE +45.
001510     05  WS-LINES-USED             PIC S9(2)  COMP VALUE +46.
001520     05  WS-LINE-SPACING           PIC S9(1)  COMP VALUE 0.
001530     05  WS-RUN-DATE               PIC X(8)   VALUE SPACES.
001540*
001550     05  FILLER                    PIC X(1)    VALUE SPACES.
001560 01  WS-PROGRAM-ACCUMULATORS.
001570     05  WS-READ-CTR               PIC S9(9)  COMP-3 VALUE 0.
001580     05  WS-URI-WRITTEN-CTR        PIC S9(9)  COMP-3 VALUE 0.
001590     05  WS-SUMMARY-WRTN-CTR       PIC S9(9)  COMP-3 VALUE 0.
001600     05  WS-URI-FAILED-CTR         PIC S9(9)  COMP-3 VALUE 0.
001610*
001620     05  FILLER                    PIC X(1)    VALUE SPACES.
001630 01  WS-SUBSCRIPTS.
001640     05  WS-URI-COUNT-USED         PIC S9(4)  COMP VALUE 0.
001650     05  WS-MAX-URI                PIC S9(4)  COMP VALUE +50.
001660     05  WS-MAX-SAMPLES-PER-URI    PIC S9(5)  COMP VALUE +2000.
001670     05  WS-MAX-ALL-SAMPLES        PIC S9(5)  COMP VALUE +20000.
001680     05  WS-STR-PTR                PIC S9(4)  COMP VALUE 1.
001690     05  WS-IDX-50-50              PIC S9(4)  COMP VALUE 0.
001700*
001710* WORKING STORAGE FOR PER-URI STATISTICS DERIVATION
001720     05  FILLER                    PIC X(1)    VALUE SPACES.
001730 01  WS-CALC-WORK.
001740     05  WS-CALC-COUNT             PIC S9(9)  COMP.
001750     05  WS-CALC-ERR-COUNT         PIC S9(9)  COMP.
001760     05  WS-CALC-DUR-SUM           PIC S9(11) COMP-3.
001770* SAME-PIC ALIAS OF THE DURATION SUM, READ BY 900-DISPLAY-PROG-DIAG
001780* TO FOOT THE GRAND-TOTAL LINE'S DURATION FIGURE WITHOUT DISTURBING
001790* THE WORKING FIELD 610/630 USE FOR THE ACTUAL AVERAGES - 04-126.
001800     05  WS-CALC-DUR-SUM-ALT REDEFINES WS-CALC-DUR-SUM
001810                                   PIC S9(11) COMP-3.
001820     05  WS-CALC-MIN-MS            PIC S9(9)  COMP.
001830     05  WS-CALC-MAX-MS            PIC S9(9)  COMP.
001840     05  WS-CALC-TOTAL-KB          PIC S9(9)V99 COMP-3.
001850* SAME-PIC ALIAS OF THE KB TOTAL, READ BY 900-DISPLAY-PROG-DIAG TO
001860* FOOT THE GRAND-TOTAL LINE'S KB FIGURE THE SAME WAY - 04-126.
001870     05  WS-CALC-TOTAL-KB-ALT REDEFINES WS-CALC-TOTAL-KB
001880                                   PIC S9(9)V99 COMP-3.
001890     05  WS-CALC-AVG-KB            PIC S9(7)V99 COMP-3.
001900     05  WS-CALC-ERROR-PCT         PIC S9(3)V99 COMP-3.
001910     05  WS-CALC-AVG-MS            PIC S9(9)  COMP.
001920     05  WS-CALC-MEDIAN-MS        PIC S9(5)  COMP.
001930     05  WS-CALC-PCT90-MS         PIC S9(5)  COMP.
001940     05  WS-CALC-SAMPLE-USED       PIC S9(5)  COMP.
001950*
001960* TABLE OF EVERY DISTINCT URI SEEN IN THE RUN
001970     05  FILLER                    PIC X(1)    VALUE SPACES.
001980 01  WS-URI-TABLE.
001990     05  WS-URI-ENTRY OCCURS 50 TIMES INDEXED BY WS-URI-NDX.
002000         10  WS-URI-NAME           PIC X(130).
002010         10  WS-URI-REQ-COUNT      PIC S9(9)  COMP.
002020         10  WS-URI-ERR-COUNT      PIC S9(9)  COMP.
002030         10  WS-URI-MIN-MS         PIC S9(9)  COMP.
002040         10  WS-URI-MAX-MS         PIC S9(9)  COMP.
002050         10  WS-URI-DUR-SUM        PIC S9(11) COMP-3.
002060         10  WS-URI-TOTAL-KB       PIC S9(9)V99 COMP-3.
002070         10  WS-URI-SAMPLE-USED    PIC S9(5)  COMP.
002080         10  WS-URI-CODE-COUNT     PIC S9(2)  COMP.
002090         10  WS-URI-CODE-TABLE.
002100             15  WS-URI-CODE-ENTRY PIC X(3) OCCURS 10 TIMES
002110                                       INDEXED BY WS-CODE-NDX.
002120         10  WS-URI-DUR-TABLE.
002130             15  WS-URI-DUR-ENTRY  PIC S9(9) OCCURS 2000 TIMES.
002140*
002150* FLAT TABLE OF EVERY SAMPLE'S DURATION, FOR THE REPORT-LEVEL
002160* GRAND-TOTAL GROUP (TREATS THE WHOLE RUN AS ONE URI GROUP)
002170     05  FILLER                    PIC X(1)    VALUE SPACES.
002180 01  WS-ALL-SAMPLES-WORK.
002190     05  WS-ALL-REQ-COUNT          PIC S9(9)  COMP VALUE 0.
002200     05  WS-ALL-ERR-COUNT          PIC S9(9)  COMP VALUE 0.
002210     05  WS-ALL-MIN-MS             PIC S9(9)  COMP VALUE 0.
002220     05  WS-ALL-MAX-MS             PIC S9(9)  COMP VALUE 0.
002230     05  WS-ALL-DUR-SUM            PIC S9(11) COMP-3 VALUE 0.
002240     05  WS-ALL-TOTAL-KB           PIC S9(9)V99 COMP-3 VALUE 0.
002250* SAME-PIC ALIAS OF THE RUN-WIDE KB TOTAL, READ BY
002260* 900-DISPLAY-PROG-DIAG TO FOOT THE WHOLE-RUN KB FIGURE STRAIGHT
002270* OFF THE ACCUMULATOR, INDEPENDENT OF THE GRAND-TOTAL BREAK'S OWN
002280* COPY INTO WS-CALC-TOTAL-KB - 04-126.
002290     05  WS-ALL-TOTAL-KB-ALT REDEFINES WS-ALL-TOTAL-KB
002300                                   PIC S9(9)V99 COMP-3.
002310     05  WS-ALL-SAMPLE-USED        PIC S9(5)  COMP VALUE 0.
002320     05  WS-ALL-CODE-COUNT         PIC S9(2)  COMP VALUE 0.
002330     05  WS-ALL-CODE-TABLE.
002340         10  WS-ALL-CODE-ENTRY     PIC X(3) OCCURS 10 TIMES
002350                                       INDEXED BY WS-ALL-CODE-NDX.
002360     05  WS-ALL-DUR-TABLE.
002370         10  WS-ALL-DUR-ENTRY      PIC S9(9) OCCURS 20000 TIMES.
002380*
002390* PROGRAM REPORT LINES
002400*
002410     05  FILLER                    PIC X(1)    VALUE SPACES.
002420 01  HL-HEADER-1.
002430     05  FILLER            PIC X(1)    VALUE SPACES.
002440     05  FILLER            PIC X(30)
002450                 VALUE 'PERFORMANCE TEST RESULT REPORT'.
002460     05  FILLER            PIC X(20)   VALUE SPACES.
002470     05  FILLER            PIC X(11)   VALUE 'RUN DATE - '.
002480     05  RPT-DATE          PIC X(8).
002490     05  FILLER            PIC X(4)    VALUE SPACES.
002500     05  FILLER            PIC X(5)    VALUE 'PAGE '.
002510     05  RPT-PAGE-NO       PIC ZZZ.
002520     05  FILLER            PIC X(198)  VALUE SPACES.
002530*
002540 01  HL-HEADER-2.
002550     05  FILLER            PIC X(1)    VALUE SPACES.
002560     05  FILLER            PIC X(129)  VALUE 'URI'.
002570     05  FILLER            PIC X(1)    VALUE SPACES.
002580     05  FILLER            PIC X(9)    VALUE 'COUNT'.
002590     05  FILLER            PIC X(1)    VALUE SPACES.
002600     05  FILLER            PIC X(9)    VALUE 'ERRORS'.
002610     05  FILLER            PIC X(1)    VALUE SPACES.
002620     05  FILLER            PIC X(6)    VALUE 'ERR%'.
002630     05  FILLER            PIC X(1)    VALUE SPACES.
002640     05  FILLER            PIC X(9)    VALUE 'AVG'.
002650     05  FILLER            PIC X(1)    VALUE SPACES.
002660     05  FILLER            PIC X(9)    VALUE 'MED'.
002670     05  FILLER            PIC X(1)    VALUE SPACES.
002680     05  FILLER            PIC X(9)    VALUE '90PCT'.
002690     05  FILLER            PIC X(1)    VALUE SPACES.
002700     05  FILLER            PIC X(9)    VALUE 'MIN'.
002710     05  FILLER            PIC X(1)    VALUE SPACES.
002720     05  FILLER            PIC X(9)    VALUE 'MAX'.
002730     05  FILLER            PIC X(1)    VALUE SPACES.
002740     05  FILLER            PIC X(11)   VALUE 'TOT-KB'.
002750     05  FILLER            PIC X(1)    VALUE SPACES.
002760     05  FILLER            PIC X(10)   VALUE 'AVG-KB'.
002770     05  FILLER            PIC X(1)    VALUE SPACES.
002780     05  FILLER            PIC X(40)   VALUE 'HTTP-CODES'.
002790     05  FILLER            PIC X(9)    VALUE SPACES.
002800*
002810 01  DL-DETAIL.
002820     05  FILLER            PIC X(1).
002830     05  URI-DL            PIC X(129).
002840     05  FILLER            PIC X(1).
002850     05  COUNT-DL          PIC ZZZZZZZZ9.
002860     05  FILLER            PIC X(1).
002870     05  ERRORS-DL         PIC ZZZZZZZZ9.
002880     05  FILLER            PIC X(1).
002890     05  ERR-PCT-DL        PIC ZZ9.99.
002900     05  FILLER            PIC X(1).
002910     05  AVG-DL            PIC -ZZZZZZZ9.
002920     05  FILLER            PIC X(1).
002930     05  MED-DL            PIC -ZZZZZZZ9.
002940     05  FILLER            PIC X(1).
002950     05  PCT90-DL          PIC -ZZZZZZZ9.
002960     05  FILLER            PIC X(1).
002970     05  MIN-DL            PIC -ZZZZZZZ9.
002980     05  FILLER            PIC X(1).
002990     05  MAX-DL            PIC -ZZZZZZZ9.
003000     05  FILLER            PIC X(1).
003010     05  TOTKB-DL          PIC -ZZZZZZ9.99.
003020     05  FILLER            PIC X(1).
003030     05  AVGKB-DL          PIC -ZZZZZ9.99.
003040     05  FILLER            PIC X(1).
003050     05  CODES-DL          PIC X(40).
003060     05  FILLER            PIC X(9).
003070*
003080 01  GTL-REPORT-TOTALS.
003090     05  FILLER            PIC X(1).
003100     05  FILLER            PIC X(129) VALUE 'REPORT TOTALS'.
003110     05  FILLER            PIC X(1).
003120     05  COUNT-GTL         PIC ZZZZZZZZ9.
003130     05  FILLER            PIC X(1).
003140     05  ERRORS-GTL        PIC ZZZZZZZZ9.
003150     05  FILLER            PIC X(1).
003160     05  ERR-PCT-GTL       PIC ZZ9.99.
003170     05  FILLER            PIC X(1).
003180     05  AVG-GTL           PIC -ZZZZZZZ9.
003190     05  FILLER            PIC X(1).
003200     05  MED-GTL           PIC -ZZZZZZZ9.
003210     05  FILLER            PIC X(1).
003220     05  PCT90-GTL         PIC -ZZZZZZZ9.
003230     05  FILLER            PIC X(1).
003240     05  MIN-GTL           PIC -ZZZZZZZ9.
003250     05  FILLER            PIC X(1).
003260     05  MAX-GTL           PIC -ZZZZZZZ9.
003270     05  FILLER            PIC X(1).
003280     05  TOTKB-GTL         PIC -ZZZZZZ9.99.
003290     05  FILLER            PIC X(1).
003300     05  AVGKB-GTL         PIC -ZZZZZ9.99.
003310     05  FILLER            PIC X(1).
003320     05  CODES-GTL         PIC X(40).
003330     05  FILLER            PIC X(9).
003340*
003350 01  DISPLAY-LINE.
003360     05  DISP-MESSAGE      PIC X(45).
003370     05  DISP-VALUE        PIC ZZZ,ZZZ,ZZ9.
003380*
003390     05  FILLER                    PIC X(1)    VALUE SPACES.
003400 PROCEDURE DIVISION.
003410*
003420 000-MAINLINE SECTION.
003430*
003440     OPEN INPUT  SAMPLE-FILE
003450          OUTPUT SUMMARY-FILE
003460          OUTPUT PRINT-FILE.
003470     MOVE '01/01/89' TO WS-RUN-DATE.
003480     PERFORM 800-READ-SAMPLE-FILE THRU 800-READ-SAMPLE-FILE-EXIT.
003490     PERFORM 200-PROCESS-ONE-SAMPLE THRU
003500                                  200-PROCESS-ONE-SAMPLE-EXIT
003510         UNTIL EOF-SAMPLES.
003520     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
003530     PERFORM 600-URI-BREAK THRU 600-URI-BREAK-EXIT
003540         VARYING WS-URI-NDX FROM 1 BY 1
003550         UNTIL WS-URI-NDX > WS-URI-COUNT-USED.
003560     PERFORM 650-REPORT-TOTALS THRU 650-REPORT-TOTALS-EXIT.
003570     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
003580     CLOSE SAMPLE-FILE
003590           SUMMARY-FILE
003600           PRINT-FILE.
003610     MOVE ZERO TO RETURN-CODE.
003620     GOBACK.
003630*
003640 200-PROCESS-ONE-SAMPLE.
003650*
003660     PERFORM 300-FIND-OR-ADD-URI THRU 300-FIND-OR-ADD-URI-EXIT.
003670     IF URI-FOUND
003680        PERFORM 350-ACCUM-SAMPLE THRU 350-ACCUM-SAMPLE-EXIT
003690        PERFORM 360-ACCUM-ALL-SAMPLES THRU
003700                                  360-ACCUM-ALL-SAMPLES-EXIT.
003710     PERFORM 800-READ-SAMPLE-FILE THRU 800-READ-SAMPLE-FILE-EXIT.
003720*
003730 200-PROCESS-ONE-SAMPLE-EXIT.
003740     EXIT.
003750*
003760 300-FIND-OR-ADD-URI.
003770*
003780     MOVE 'NO ' TO WS-URI-FOUND-SW.
003790     SET WS-URI-NDX TO 1.
003800     SEARCH WS-URI-ENTRY
003810         AT END
003820             MOVE 'NO ' TO WS-URI-FOUND-SW
003830         WHEN WS-URI-NDX > WS-URI-COUNT-USED
003840             MOVE 'NO ' TO WS-URI-FOUND-SW
003850         WHEN WS-URI-NAME (WS-URI-NDX) = SR-URI
003860             MOVE 'YES' TO WS-URI-FOUND-SW.
003870     IF URI-NOT-FOUND
003880        IF WS-URI-COUNT-USED < WS-MAX-URI
003890           ADD 1 TO WS-URI-COUNT-USED
003900           SET WS-URI-NDX TO WS-URI-COUNT-USED
003910           PERFORM 320-INIT-URI-ENTRY THRU 320-INIT-URI-ENTRY-EXIT
003920           MOVE 'YES' TO WS-URI-FOUND-SW
003930        ELSE
003940           SET WS-URI-TABLE-HAS-OVERFLOWED TO TRUE
003950           DISPLAY '** WARNING ** URI TABLE FULL - DROPPING '
003960           DISPLAY SR-URI
003970           MOVE 'NO ' TO WS-URI-FOUND-SW.
003980*
003990 300-FIND-OR-ADD-URI-EXIT.
004000     EXIT.
004010*
004020 320-INIT-URI-ENTRY.
004030*
004040     MOVE SR-URI          TO WS-URI-NAME (WS-URI-NDX).
004050     MOVE 0                TO WS-URI-REQ-COUNT   (WS-URI-NDX)
004060                              WS-URI-ERR-COUNT   (WS-URI-NDX)
004070                              WS-URI-DUR-SUM     (WS-URI-NDX)
004080                              WS-URI-TOTAL-KB    (WS-URI-NDX)
004090                              WS-URI-SAMPLE-USED (WS-URI-NDX)
004100                              WS-URI-CODE-COUNT  (WS-URI-NDX).
004110     MOVE +999999999       TO WS-URI-MIN-MS (WS-URI-NDX).
004120     MOVE 0                TO WS-URI-MAX-MS (WS-URI-NDX).
004130*
004140 320-INIT-URI-ENTRY-EXIT.
004150     EXIT.
004160*
004170 350-ACCUM-SAMPLE.
004180*
004190     ADD 1 TO WS-URI-REQ-COUNT (WS-URI-NDX).
004200     IF SR-REQUEST-FAILED
004210        ADD 1 TO WS-URI-ERR-COUNT (WS-URI-NDX).
004220     ADD SR-DURATION-MS TO WS-URI-DUR-SUM (WS-URI-NDX).
004230     ADD SR-SIZE-KB     TO WS-URI-TOTAL-KB (WS-URI-NDX).
004240     IF SR-DURATION-MS < WS-URI-MIN-MS (WS-URI-NDX)
004250        MOVE SR-DURATION-MS TO WS-URI-MIN-MS (WS-URI-NDX).
004260     IF SR-DURATION-MS > WS-URI-MAX-MS (WS-URI-NDX)
004270        MOVE SR-DURATION-MS TO WS-URI-MAX-MS (WS-URI-NDX).
004280     IF WS-URI-SAMPLE-USED (WS-URI-NDX) < WS-MAX-SAMPLES-PER-URI
004290        ADD 1 TO WS-URI-SAMPLE-USED (WS-URI-NDX)
004300        MOVE SR-DURATION-MS TO
004310             WS-URI-DUR-ENTRY (WS-URI-NDX,
004320                               WS-URI-SAMPLE-USED (WS-URI-NDX)).
004330     PERFORM 355-ADD-CODE-IF-NEW THRU 355-ADD-CODE-IF-NEW-EXIT.
004340*
004350 350-ACCUM-SAMPLE-EXIT.
004360     EXIT.
004370*
004380 355-ADD-CODE-IF-NEW.
004390*
004400     SET WS-CODE-NDX TO 1.
004410     SEARCH WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
004420         AT END
004430             IF WS-URI-CODE-COUNT (WS-URI-NDX) < 10
004440                ADD 1 TO WS-URI-CODE-COUNT (WS-URI-NDX)
004450                SET WS-CODE-NDX TO WS-URI-CODE-COUNT (WS-URI-NDX)
004460                MOVE SR-HTTP-CODE TO
004470                  WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
004480         WHEN WS-CODE-NDX > WS-URI-CODE-COUNT (WS-URI-NDX)
004490             IF WS-URI-CODE-COUNT (WS-URI-NDX) < 10
004500                ADD 1 TO WS-URI-CODE-COUNT (WS-URI-NDX)
004510                SET WS-CODE-NDX TO WS-URI-CODE-COUNT (WS-URI-NDX)
004520                MOVE SR-HTTP-CODE TO
004530                  WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
004540         WHEN WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
004550                                             = SR-HTTP-CODE
004560             CONTINUE.
004570*
004580 355-ADD-CODE-IF-NEW-EXIT.
004590     EXIT.
004600*
004610 360-ACCUM-ALL-SAMPLES.
004620*
004630     ADD 1 TO WS-ALL-REQ-COUNT.
004640     IF SR-REQUEST-FAILED
004650        ADD 1 TO WS-ALL-ERR-COUNT.
004660     ADD SR-DURATION-MS TO WS-ALL-DUR-SUM.
004670     ADD SR-SIZE-KB     TO WS-ALL-TOTAL-KB.
004680     IF WS-ALL-REQ-COUNT = 1
004690        MOVE SR-DURATION-MS TO WS-ALL-MIN-MS
004700        MOVE SR-DURATION-MS TO WS-ALL-MAX-MS.
004710     IF SR-DURATION-MS < WS-ALL-MIN-MS
004720        MOVE SR-DURATION-MS TO WS-ALL-MIN-MS.
004730     IF SR-DURATION-MS > WS-ALL-MAX-MS
004740        MOVE SR-DURATION-MS TO WS-ALL-MAX-MS.
004750     IF WS-ALL-SAMPLE-USED < WS-MAX-ALL-SAMPLES
004760        ADD 1 TO WS-ALL-SAMPLE-USED
004770        MOVE SR-DURATION-MS TO
004780             WS-ALL-DUR-ENTRY (WS-ALL-SAMPLE-USED).
004790     PERFORM 365-ADD-ALL-CODE-IF-NEW THRU
004800                               365-ADD-ALL-CODE-IF-NEW-EXIT.
004810*
004820 360-ACCUM-ALL-SAMPLES-EXIT.
004830     EXIT.
004840*
004850 365-ADD-ALL-CODE-IF-NEW.
004860*
004870     SET WS-ALL-CODE-NDX TO 1.
004880     SEARCH WS-ALL-CODE-ENTRY
004890         AT END
004900             IF WS-ALL-CODE-COUNT < 10
004910                ADD 1 TO WS-ALL-CODE-COUNT
004920                SET WS-ALL-CODE-NDX TO WS-ALL-CODE-COUNT
004930                MOVE SR-HTTP-CODE TO
004940                  WS-ALL-CODE-ENTRY (WS-ALL-CODE-NDX)
004950         WHEN WS-ALL-CODE-NDX > WS-ALL-CODE-COUNT
004960             IF WS-ALL-CODE-COUNT < 10
004970                ADD 1 TO WS-ALL-CODE-COUNT
004980                SET WS-ALL-CODE-NDX TO WS-ALL-CODE-COUNT
004990                MOVE SR-HTTP-CODE TO
005000                  WS-ALL-CODE-ENTRY (WS-ALL-CODE-NDX)
005010         WHEN WS-ALL-CODE-ENTRY (WS-ALL-CODE-NDX) = SR-HTTP-CODE
005020             CONTINUE.
005030*
005040 365-ADD-ALL-CODE-IF-NEW-EXIT.
005050     EXIT.
005060*
005070 600-URI-BREAK.
005080*
005090     MOVE WS-URI-REQ-COUNT   (WS-URI-NDX) TO WS-CALC-COUNT.
005100     MOVE WS-URI-ERR-COUNT   (WS-URI-NDX) TO WS-CALC-ERR-COUNT.
005110     MOVE WS-URI-DUR-SUM     (WS-URI-NDX) TO WS-CALC-DUR-SUM.
005120     MOVE WS-URI-MIN-MS      (WS-URI-NDX) TO WS-CALC-MIN-MS.
005130     MOVE WS-URI-MAX-MS      (WS-URI-NDX) TO WS-CALC-MAX-MS.
005140     MOVE WS-URI-TOTAL-KB    (WS-URI-NDX) TO WS-CALC-TOTAL-KB.
005150     MOVE WS-URI-SAMPLE-USED (WS-URI-NDX) TO WS-CALC-SAMPLE-USED.
005160     CALL 'URISORT' USING WS-CALC-SAMPLE-USED,
005170                           WS-URI-DUR-TABLE (WS-URI-NDX).
005180     ADD 1 TO WS-SUBR-CALL-COUNT.
005190     PERFORM 610-CALC-AVERAGES THRU 610-CALC-AVERAGES-EXIT.
005200     PERFORM 620-CALC-MEDIAN-PCT90 THRU 620-CALC-MEDIAN-PCT90-EXIT.
005210     PERFORM 630-CALC-KB THRU 630-CALC-KB-EXIT.
005220     MOVE WS-URI-NAME (WS-URI-NDX)        TO US-URI.
005230     MOVE WS-CALC-COUNT                   TO US-REQUEST-COUNT.
005240     MOVE WS-CALC-ERR-COUNT                TO US-ERROR-COUNT.
005250     IF US-URI-FAILED
005260        ADD 1 TO WS-URI-FAILED-CTR.
005270     MOVE WS-CALC-ERROR-PCT                TO US-ERROR-PCT.
005280     MOVE WS-CALC-AVG-MS                   TO US-AVG-MS.
005290     MOVE WS-CALC-MEDIAN-MS                TO US-MEDIAN-MS.
005300     MOVE WS-CALC-PCT90-MS                 TO US-PCT90-MS.
005310     MOVE WS-CALC-MIN-MS                   TO US-MIN-MS.
005320     MOVE WS-CALC-MAX-MS                   TO US-MAX-MS.
005330     MOVE WS-CALC-TOTAL-KB                 TO US-TOTAL-KB.
005340     MOVE WS-CALC-AVG-KB                   TO US-AVG-KB.
005350     PERFORM 640-BUILD-CODE-LIST THRU 640-BUILD-CODE-LIST-EXIT.
005360     PERFORM 950-WRITE-SUMMARY-REC THRU 950-WRITE-SUMMARY-REC-EXIT.
005370     PERFORM 660-FORMAT-DETAIL-LINE THRU 660-FORMAT-DETAIL-LINE-EXIT.
005380     ADD 1 TO WS-URI-WRITTEN-CTR.
005390*
005400 600-URI-BREAK-EXIT.
005410     EXIT.
005420*
005430 610-CALC-AVERAGES.
005440*
005450     IF WS-CALC-COUNT = 0
005460        MOVE 0 TO WS-CALC-AVG-MS WS-CALC-ERROR-PCT
005470     ELSE
005480        COMPUTE WS-CALC-AVG-MS = WS-CALC-DUR-SUM / WS-CALC-COUNT
005490        COMPUTE WS-CALC-ERROR-PCT =
005500             (WS-CALC-ERR-COUNT * 100) / WS-CALC-COUNT.
005510*
005520 610-CALC-AVERAGES-EXIT.
005530     EXIT.
005540*
005550 620-CALC-MEDIAN-PCT90.
005560*
005570     IF WS-CALC-SAMPLE-USED = 0
005580        MOVE 0 TO WS-CALC-MEDIAN-MS WS-CALC-PCT90-MS
005590     ELSE
005600        COMPUTE WS-IDX-50-50 =
005610             (WS-CALC-SAMPLE-USED * 1) / 2
005620        MOVE WS-URI-DUR-ENTRY (WS-URI-NDX, WS-IDX-50-50 + 1)
005630             TO WS-CALC-MEDIAN-MS
005640        COMPUTE WS-IDX-50-50 =
005650             (WS-CALC-SAMPLE-USED * 9) / 10
005660        MOVE WS-URI-DUR-ENTRY (WS-URI-NDX, WS-IDX-50-50 + 1)
005670             TO WS-CALC-PCT90-MS.
005680*
005690 620-CALC-MEDIAN-PCT90-EXIT.
005700     EXIT.
005710*
005720 630-CALC-KB.
005730*
005740     IF WS-CALC-COUNT = 0
005750        MOVE 0 TO WS-CALC-AVG-KB
005760     ELSE
005770        COMPUTE WS-CALC-AVG-KB ROUNDED =
005780             WS-CALC-TOTAL-KB / WS-CALC-COUNT.
005790*
005800 630-CALC-KB-EXIT.
005810     EXIT.
005820*
005830 640-BUILD-CODE-LIST.
005840*
005850     MOVE SPACES TO US-HTTP-CODES.
005860     MOVE 1 TO WS-STR-PTR.
005870     PERFORM 645-APPEND-ONE-CODE THRU 645-APPEND-ONE-CODE-EXIT
005880         VARYING WS-CODE-NDX FROM 1 BY 1
005890         UNTIL WS-CODE-NDX > WS-URI-CODE-COUNT (WS-URI-NDX).
005900*
005910 640-BUILD-CODE-LIST-EXIT.
005920     EXIT.
005930*
005940 645-APPEND-ONE-CODE.
005950*
005960     IF WS-CODE-NDX = 1
005970        STRING WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
005980                DELIMITED BY SIZE
005990             INTO US-HTTP-CODES
006000             WITH POINTER WS-STR-PTR
006010     ELSE
006020        STRING ','  DELIMITED BY SIZE
006030               WS-URI-CODE-ENTRY (WS-URI-NDX, WS-CODE-NDX)
006040                DELIMITED BY SIZE
006050             INTO US-HTTP-CODES
006060             WITH POINTER WS-STR-PTR.
006070*
006080 645-APPEND-ONE-CODE-EXIT.
006090     EXIT.
006100*
006110 647-BUILD-ALL-CODE-LIST.
006120*
006130     MOVE SPACES TO CODES-GTL.
006140     MOVE 1 TO WS-STR-PTR.
006150     PERFORM 648-APPEND-ONE-ALL-CODE THRU
006160                               648-APPEND-ONE-ALL-CODE-EXIT
006170         VARYING WS-ALL-CODE-NDX FROM 1 BY 1
006180         UNTIL WS-ALL-CODE-NDX > WS-ALL-CODE-COUNT.
006190*
006200 647-BUILD-ALL-CODE-LIST-EXIT.
006210     EXIT.
006220*
006230 648-APPEND-ONE-ALL-CODE.
006240*
006250     IF WS-ALL-CODE-NDX = 1
006260        STRING WS-ALL-CODE-ENTRY (WS-ALL-CODE-NDX)
006270                DELIMITED BY SIZE
006280             INTO CODES-GTL
006290             WITH POINTER WS-STR-PTR
006300     ELSE
006310        STRING ','  DELIMITED BY SIZE
006320               WS-ALL-CODE-ENTRY (WS-ALL-CODE-NDX)
006330                DELIMITED BY SIZE
006340             INTO CODES-GTL
006350             WITH POINTER WS-STR-PTR.
006360*
006370 648-APPEND-ONE-ALL-CODE-EXIT.
006380     EXIT.
006390*
006400 650-REPORT-TOTALS.
006410*
006420     MOVE WS-ALL-REQ-COUNT   TO WS-CALC-COUNT.
006430     MOVE WS-ALL-ERR-COUNT   TO WS-CALC-ERR-COUNT.
006440     MOVE WS-ALL-DUR-SUM     TO WS-CALC-DUR-SUM.
006450     MOVE WS-ALL-MIN-MS      TO WS-CALC-MIN-MS.
006460     MOVE WS-ALL-MAX-MS      TO WS-CALC-MAX-MS.
006470     MOVE WS-ALL-TOTAL-KB    TO WS-CALC-TOTAL-KB.
006480     MOVE WS-ALL-SAMPLE-USED TO WS-CALC-SAMPLE-USED.
006490     IF WS-CALC-SAMPLE-USED > 0
006500        CALL 'URISORT' USING WS-CALC-SAMPLE-USED,
006510                              WS-ALL-DUR-TABLE
006520        ADD 1 TO WS-SUBR-CALL-COUNT.
006530     PERFORM 610-CALC-AVERAGES THRU 610-CALC-AVERAGES-EXIT.
006540     PERFORM 630-CALC-KB THRU 630-CALC-KB-EXIT.
006550     IF WS-CALC-SAMPLE-USED = 0
006560        MOVE 0 TO WS-CALC-MEDIAN-MS WS-CALC-PCT90-MS
006570     ELSE
006580        COMPUTE WS-IDX-50-50 = (WS-CALC-SAMPLE-USED * 1) / 2
006590        MOVE WS-ALL-DUR-ENTRY (WS-IDX-50-50 + 1)
006600             TO WS-CALC-MEDIAN-MS
006610        COMPUTE WS-IDX-50-50 = (WS-CALC-SAMPLE-USED * 9) / 10
006620        MOVE WS-ALL-DUR-ENTRY (WS-IDX-50-50 + 1)
006630             TO WS-CALC-PCT90-MS.
006640     MOVE 2              TO WS-LINE-SPACING.
006650     MOVE WS-CALC-COUNT    TO COUNT-GTL.
006660     MOVE WS-CALC-ERR-COUNT TO ERRORS-GTL.
006670     MOVE WS-CALC-ERROR-PCT TO ERR-PCT-GTL.
006680     MOVE WS-CALC-AVG-MS    TO AVG-GTL.
006690     MOVE WS-CALC-MEDIAN-MS TO MED-GTL.
006700     MOVE WS-CALC-PCT90-MS  TO PCT90-GTL.
006710     MOVE WS-CALC-MIN-MS    TO MIN-GTL.
006720     MOVE WS-CALC-MAX-MS    TO MAX-GTL.
006730     MOVE WS-CALC-TOTAL-KB  TO TOTKB-GTL.
006740     MOVE WS-CALC-AVG-KB    TO AVGKB-GTL.
006750     PERFORM 647-BUILD-ALL-CODE-LIST THRU
006760                               647-BUILD-ALL-CODE-LIST-EXIT.
006770     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
006780                                       WS-LINES-PER-PAGE
006790        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
006800     WRITE PRINT-LINE FROM GTL-REPORT-TOTALS
006810         AFTER ADVANCING WS-LINE-SPACING.
006820     ADD WS-LINE-SPACING TO WS-LINES-USED.
006830*
006840 650-REPORT-TOTALS-EXIT.
006850     EXIT.
006860*
006870 660-FORMAT-DETAIL-LINE.
006880*
006890     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
006900                                       WS-LINES-PER-PAGE
006910        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
006920     MOVE SPACES           TO DL-DETAIL.
006930     MOVE US-URI           TO URI-DL.
006940     MOVE US-REQUEST-COUNT TO COUNT-DL.
006950     MOVE US-ERROR-COUNT   TO ERRORS-DL.
006960     MOVE US-ERROR-PCT     TO ERR-PCT-DL.
006970     MOVE US-AVG-MS        TO AVG-DL.
006980     MOVE US-MEDIAN-MS     TO MED-DL.
006990     MOVE US-PCT90-MS      TO PCT90-DL.
007000     MOVE US-MIN-MS        TO MIN-DL.
007010     MOVE US-MAX-MS        TO MAX-DL.
007020     MOVE US-TOTAL-KB      TO TOTKB-DL.
007030     MOVE US-AVG-KB        TO AVGKB-DL.
007040     MOVE US-HTTP-CODES    TO CODES-DL.
007050     MOVE 1 TO WS-LINE-SPACING.
007060     WRITE PRINT-LINE FROM DL-DETAIL
007070         AFTER ADVANCING WS-LINE-SPACING.
007080     ADD WS-LINE-SPACING TO WS-LINES-USED.
007090*
007100 660-FORMAT-DETAIL-LINE-EXIT.
007110     EXIT.
007120*
007130 800-READ-SAMPLE-FILE.
007140*
007150     READ SAMPLE-FILE INTO SR-SAMPLE-RECORD
007160         AT END
007170             MOVE 'YES' TO WS-EOF-SAMPLES-SW
007180             GO TO 800-READ-SAMPLE-FILE-EXIT.
007190     ADD 1 TO WS-READ-CTR.
007200*
007210 800-READ-SAMPLE-FILE-EXIT.
007220     EXIT.
007230*
007240 900-DISPLAY-PROG-DIAG.
007250*
007260     DISPLAY '****     URIBRK RUNNING      ****'.
007270     MOVE 'DETAIL SAMPLES READ                          ' TO
007280          DISP-MESSAGE.
007290     MOVE WS-READ-CTR TO DISP-VALUE.
007300     DISPLAY DISPLAY-LINE.
007310     MOVE 'DISTINCT URIS WRITTEN TO SUMMARY             ' TO
007320          DISP-MESSAGE.
007330     MOVE WS-URI-WRITTEN-CTR TO DISP-VALUE.
007340     DISPLAY DISPLAY-LINE.
007350     MOVE 'CALLS TO URISORT                             ' TO
007360          DISP-MESSAGE.
007370     MOVE WS-SUBR-CALL-COUNT TO DISP-VALUE.
007380     DISPLAY DISPLAY-LINE.
007390     MOVE 'URIS WITH AT LEAST ONE FAILED REQUEST        ' TO
007400          DISP-MESSAGE.
007410     MOVE WS-URI-FAILED-CTR TO DISP-VALUE.
007420     DISPLAY DISPLAY-LINE.
007430     MOVE 'GRAND-TOTAL DURATION SUM, ALL SAMPLES (MS)   ' TO
007440          DISP-MESSAGE.
007450     MOVE WS-CALC-DUR-SUM-ALT TO DISP-VALUE.
007460     DISPLAY DISPLAY-LINE.
007470     MOVE 'WHOLE-RUN KILOBYTES TRANSFERRED              ' TO
007480          DISP-MESSAGE.
007490     MOVE WS-ALL-TOTAL-KB-ALT TO DISP-VALUE.
007500     DISPLAY DISPLAY-LINE.
007510     MOVE 'WHOLE-RUN KILOBYTES (GRAND-TOTAL WORK AREA)  ' TO
007520          DISP-MESSAGE.
007530     MOVE WS-CALC-TOTAL-KB-ALT TO DISP-VALUE.
007540     DISPLAY DISPLAY-LINE.
007550     IF WS-URI-TABLE-HAS-OVERFLOWED
007560        DISPLAY '** NOTE ** URI TABLE OVERFLOWED THIS RUN -'
007570        DISPLAY '           SOME URIS WERE DROPPED, SEE LOG'.
007580     DISPLAY '****     URIBRK EOJ          ****'.
007590*
007600 900-DISPLAY-PROG-DIAG-EXIT.
007610     EXIT.
007620*
007630 950-WRITE-SUMMARY-REC.
007640*
007650     WRITE SUMMARY-FILE-REC FROM US-SUMMARY-RECORD.
007660     ADD 1 TO WS-SUMMARY-WRTN-CTR.
007670*
007680 950-WRITE-SUMMARY-REC-EXIT.
007690     EXIT.
007700*
007710 955-HEADINGS.
007720*
007730     ADD 1 TO WS-PAGE-COUNT.
007740     MOVE WS-RUN-DATE TO RPT-DATE.
007750     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
007760     WRITE PRINT-LINE FROM HL-HEADER-1
007770         AFTER ADVANCING PAGE.
007780     MOVE 1 TO WS-LINES-USED.
007790     MOVE 2 TO WS-LINE-SPACING.
007800     WRITE PRINT-LINE FROM HL-HEADER-2
007810         AFTER ADVANCING WS-LINE-SPACING.
007820     ADD WS-LINE-SPACING TO WS-LINES-USED.
007830*
007840 955-HEADINGS-EXIT.
007850     EXIT.
