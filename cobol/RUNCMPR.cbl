000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RUNCMPR.
000030 AUTHOR.         JANET B QUILLEN.
000040 INSTALLATION.   PERFORMANCE LAB - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   06/14/93.
000060 DATE-COMPILED.  06/14/93.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*    RUNCMPR COMPARES THE CURRENT RUN'S PER-URI SUMMARY RECORDS
000130*    AGAINST A PRIOR RUN'S SUMMARY RECORDS (PRODUCED BY EITHER
000140*    URIBRK OR JMETSUM IN AN EARLIER JOB) AND WRITES ONE DELTA
000150*    RECORD PER URI, PLUS A PRINTED SECOND-SECTION REPORT OF THE
000160*    SAME DELTAS.  THE PRIOR-RUN FILE IS OPTIONAL - IF IT IS NOT
000170*    SUPPLIED, OR DOES NOT CONTAIN A GIVEN URI, ALL FOUR DELTAS
000180*    FOR THAT URI ARE ZERO AND THE PRIOR-CODES FIELD IS BLANK.
000190*
000200*          INPUT FILE   - CURRENT-SUMMARY-FILE (THIS RUN)
000210*          INPUT FILE   - PRIOR-SUMMARY-FILE    (OPTIONAL, PRIOR RUN)
000220*          OUTPUT FILE  - DIFF-FILE             (ONE RECORD PER URI)
000230*          OUTPUT FILE  - PRINT-FILE            (DIFF REPORT SECTION)
000240*
000250******************************************************************
000260*
000270* MAINTENANCE LOG
000280* ---------------
000290* 06/14/93 JBQ  ORIGINAL CODING FOR PROJECT PERFSTAT - RUN-OVER-
000300*               RUN REGRESSION COMPARE REQUESTED BY CAPACITY
000310*               PLANNING FOR THE QUARTERLY LOAD TEST CYCLE
000320* 01/11/95 JBQ  PRIOR-SUMMARY-FILE MADE OPTIONAL - FIRST RUN OF
000330*               A NEW URI HAS NO PRIOR RECORD TO COMPARE AGAINST
000340* 02/08/94 HLK  REFORMATTED COMMENTS PER SHOP STANDARD CR RUN-114
000350* 10/06/98 HLK  Y2K REMEDIATION - REVIEWED, NO CALENDAR FIELDS
000360*               COMPARED OR STORED IN THIS PROGRAM, NO CHANGE
000370*               REQUIRED
000380* 04/02/99 JBQ  Y2K AUDIT CLOSEOUT - SIGNED OFF, SEE PERFSTAT
000390*               Y2K BINDER TAB 4
000400* 08/19/03 DPR  RAISED WS-MAX-PRIOR FROM 200 TO 500 URIS AFTER
000410*               THE CHECKOUT SERVICE SUITE GREW PAST 200 ENDPOINTS
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.   IBM-390.
000460 OBJECT-COMPUTER.   IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*
000530     SELECT CURRENT-SUMMARY-FILE ASSIGN TO UT-S-URISUMRY
000540            FILE STATUS IS WS-CURRENT-STATUS.
000550*
000560     SELECT PRIOR-SUMMARY-FILE   ASSIGN TO UT-S-PRIORSUM
000570            FILE STATUS IS WS-PRIOR-STATUS.
000580*
000590     SELECT DIFF-FILE            ASSIGN TO UT-S-RUNDIFF
000600            FILE STATUS IS WS-DIFF-STATUS.
000610*
000620     SELECT PRINT-FILE           ASSIGN TO UT-S-REPORT
000630            FILE STATUS IS WS-PRINT-STATUS.
000640*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*
000680 FD  CURRENT-SUMMARY-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 260 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS CURRENT-FILE-REC.
000740 01  CURRENT-FILE-REC              PIC X(260).
000750*
000760 FD  PRIOR-SUMMARY-FILE
000770     RECORDING MODE IS F
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 260 CHARACTERS
000800     BLOCK CONTAINS 0 RECORDS
000810     DATA RECORD IS PRIOR-FILE-REC.
000820 01  PRIOR-FILE-REC                PIC X(260).
000830*
000840 FD  DIFF-FILE
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 79 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS DIFF-FILE-REC.
000900 01  DIFF-FILE-REC                 PIC X(79).
000910*
000920 FD  PRINT-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 212 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS PRINT-LINE.
000980 01  PRINT-LINE                    PIC X(212).
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020     COPY URISUMRY.
001030     COPY RUNDIFREC.
001040*
001050 77  WS-PRIOR-COUNT-USED           PIC S9(5) COMP VALUE 0.
001060 77  WS-MAX-PRIOR                  PIC S9(5) COMP VALUE +500.
001070*
001080 01  PROGRAM-INDICATOR-SWITCHES.
001090     05  WS-EOF-CURRENT-SW         PIC X(3)   VALUE 'NO '.
001100         88  EOF-CURRENT                      VALUE 'YES'.
001110     05  WS-EOF-PRIOR-SW           PIC X(3)   VALUE 'NO '.
001120         88  EOF-PRIOR                        VALUE 'YES'.
001130     05  WS-NO-PRIOR-FILE-SW       PIC X(3)   VALUE 'NO '.
001140         88  WS-NO-PRIOR-FILE                 VALUE 'YES'.
001150     05  WS-MATCH-SW               PIC X(3)   VALUE 'NO '.
001160         88  WS-URI-MATCHED                   VALUE 'YES'.
001170*
001180     05  FILLER                    PIC X(1)    VALUE SPACES.
001190 01  WS-FILE-STATUSES.
001200     05  WS-CURRENT-STATUS         PIC X(2)   VALUE SPACES.
001210     05  WS-PRIOR-STATUS           PIC X(2)   VALUE SPACES.
001220     05  WS-DIFF-STATUS            PIC X(2)   VALUE SPACES.
001230     05  WS-PRINT-STATUS           PIC X(2)   VALUE SPACES.
001240*
001250     05  FILLER                    PIC X(1)    VALUE SPACES.
001260 01  WS-REPORT-CONTROLS.
001270     05  WS-PAGE-COUNT             PIC S9(5)  COMP VALUE 0.
001280     05  WS-LINES-PER-PAGE         PIC S9(3)  COMP VALUE +45.
001290     05  WS-LINES-USED             PIC S9(3)  COMP VALUE +99.
001300     05  WS-LINE-SPACING           PIC S9(1)  COMP VALUE 2.
001310*
001320     05  FILLER                    PIC X(1)    VALUE SPACES.
001330 01  WS-PROGRAM-ACCUMULATORS.
001340     05  WS-MATCH-COUNT            PIC S9(7)  COMP-3 VALUE 0.
001350     05  WS-MATCH-COUNT-ALT REDEFINES WS-MATCH-COUNT
001360                                   PIC S9(13) COMP-3.
001370     05  WS-NOMATCH-COUNT          PIC S9(7)  COMP-3 VALUE 0.
001380     05  WS-NOMATCH-COUNT-ALT REDEFINES WS-NOMATCH-COUNT
001390                                   PIC S9(13) COMP-3.
001400     05  WS-CURRENT-READ-CTR       PIC S9(7)  COMP-3 VALUE 0.
001410*
001420     05  FILLER                    PIC X(1)    VALUE SPACES.
001430 01  WS-DIFF-CALC-WORK.
001440     05  WS-CALC-SIZE-DIFF         PIC S9(9)  COMP VALUE 0.
001450     05  WS-CALC-SIZE-DIFF-ALT REDEFINES WS-CALC-SIZE-DIFF
001460                                   PIC S9(11) COMP.
001470*
001480* PRIOR-RUN URI TABLE - LOADED ONCE AT START, SEARCHED FOR EACH
001490* CURRENT-RUN RECORD.  ONLY THE FIELDS NEEDED FOR DIFFING ARE
001500* CARRIED - SEE URISUMRY FOR THE FULL PRIOR-RUN RECORD LAYOUT.
001510     05  FILLER                    PIC X(1)    VALUE SPACES.
001520 01  WS-PRIOR-TABLE.
001530     05  WS-PRIOR-ENTRY OCCURS 500 TIMES INDEXED BY WS-PRIOR-NDX.
001540         10  PT-URI                PIC X(130).
001550         10  PT-REQUEST-COUNT      PIC 9(9).
001560         10  PT-ERROR-PCT          PIC 9(3)V99.
001570         10  PT-AVG-MS             PIC S9(9).
001580         10  PT-MEDIAN-MS          PIC S9(9).
001590         10  PT-HTTP-CODES         PIC X(40).
001600*
001610     05  FILLER                    PIC X(1)    VALUE SPACES.
001620 01  HL2-HEADER-1.
001630     05  FILLER            PIC X(212) VALUE
001640         'RUN-OVER-RUN COMPARISON - PER-URI DELTAS'.
001650*
001660 01  HL2-HEADER-2.
001670     05  FILLER            PIC X(129) VALUE 'URI'.
001680     05  FILLER            PIC X(1)   VALUE SPACE.
001690     05  FILLER            PIC X(9)   VALUE 'AVG-DIFF'.
001700     05  FILLER            PIC X(1)   VALUE SPACE.
001710     05  FILLER            PIC X(9)   VALUE 'MED-DIFF'.
001720     05  FILLER            PIC X(1)   VALUE SPACE.
001730     05  FILLER            PIC X(7)   VALUE 'ERR-DIF'.
001740     05  FILLER            PIC X(1)   VALUE SPACE.
001750     05  FILLER            PIC X(9)   VALUE 'SIZE-DIF'.
001760     05  FILLER            PIC X(1)   VALUE SPACE.
001770     05  FILLER            PIC X(40)  VALUE 'PRIOR-HTTP-CODES'.
001780     05  FILLER            PIC X(4)   VALUE SPACES.
001790*
001800 01  DL2-DETAIL.
001810     05  URI-DL2           PIC X(129).
001820     05  FILLER            PIC X(1)   VALUE SPACE.
001830     05  AVGDIF-DL2        PIC -ZZZZZZZ9.
001840     05  FILLER            PIC X(1)   VALUE SPACE.
001850     05  MEDDIF-DL2        PIC -ZZZZZZZ9.
001860     05  FILLER            PIC X(1)   VALUE SPACE.
001870     05  ERRDIF-DL2        PIC -ZZ9.99.
001880     05  FILLER            PIC X(1)   VALUE SPACE.
001890     05  SIZEDIF-DL2       PIC -ZZZZZZZ9.
001900     05  FILLER            PIC X(1)   VALUE SPACE.
001910     05  CODES-DL2         PIC X(40).
001920     05  FILLER            PIC X(4)   VALUE SPACES.
001930*
001940 01  DISPLAY-LINE.
001950     05  DISP-MESSAGE              PIC X(45).
001960     05  DISP-VALUE                PIC ZZZ,ZZZ,ZZ9.
001970*
001980     05  FILLER                    PIC X(1)    VALUE SPACES.
001990 PROCEDURE DIVISION.
002000*
002010 000-MAINLINE SECTION.
002020*
002030     OPEN INPUT  CURRENT-SUMMARY-FILE.
002040     OPEN OUTPUT DIFF-FILE
002050                 PRINT-FILE.
002060     PERFORM 100-LOAD-PRIOR-TABLE THRU 100-LOAD-PRIOR-TABLE-EXIT.
002070     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
002080     PERFORM 800-READ-CURRENT THRU 800-READ-CURRENT-EXIT.
002090     PERFORM 200-PROCESS-ONE-URI THRU 200-PROCESS-ONE-URI-EXIT
002100         UNTIL EOF-CURRENT.
002110     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
002120     CLOSE CURRENT-SUMMARY-FILE
002130           DIFF-FILE
002140           PRINT-FILE.
002150     IF NOT WS-NO-PRIOR-FILE
002160        CLOSE PRIOR-SUMMARY-FILE.
002170     MOVE ZERO TO RETURN-CODE.
002180     GOBACK.
002190*
002200 100-LOAD-PRIOR-TABLE.
002210*
002220     OPEN INPUT PRIOR-SUMMARY-FILE.
002230     IF WS-PRIOR-STATUS NOT = '00'
002240        SET WS-NO-PRIOR-FILE TO TRUE
002250        DISPLAY '** NOTE ** NO PRIOR-RUN SUMMARY SUPPLIED -'
002260        DISPLAY '           ALL DELTAS REPORTED AS ZERO'
002270     ELSE
002280        PERFORM 120-READ-PRIOR THRU 120-READ-PRIOR-EXIT
002290        PERFORM 140-ADD-PRIOR-ENTRY THRU 140-ADD-PRIOR-ENTRY-EXIT
002300           UNTIL EOF-PRIOR.
002310*
002320 100-LOAD-PRIOR-TABLE-EXIT.
002330     EXIT.
002340*
002350 120-READ-PRIOR.
002360*
002370     READ PRIOR-SUMMARY-FILE INTO US-SUMMARY-RECORD
002380         AT END
002390             MOVE 'YES' TO WS-EOF-PRIOR-SW.
002400*
002410 120-READ-PRIOR-EXIT.
002420     EXIT.
002430*
002440 140-ADD-PRIOR-ENTRY.
002450*
002460     IF WS-PRIOR-COUNT-USED < WS-MAX-PRIOR
002470        ADD 1 TO WS-PRIOR-COUNT-USED
002480        MOVE US-URI           TO PT-URI (WS-PRIOR-COUNT-USED)
002490        MOVE US-REQUEST-COUNT TO PT-REQUEST-COUNT (WS-PRIOR-COUNT-USED)
002500        MOVE US-ERROR-PCT     TO PT-ERROR-PCT (WS-PRIOR-COUNT-USED)
002510        MOVE US-AVG-MS        TO PT-AVG-MS (WS-PRIOR-COUNT-USED)
002520        MOVE US-MEDIAN-MS     TO PT-MEDIAN-MS (WS-PRIOR-COUNT-USED)
002530        MOVE US-HTTP-CODES    TO PT-HTTP-CODES (WS-PRIOR-COUNT-USED)
002540     ELSE
002550        DISPLAY '** WARNING ** PRIOR-RUN TABLE FULL - REMAINING'
002560        DISPLAY '              PRIOR RECORDS WERE NOT LOADED'.
002570     PERFORM 120-READ-PRIOR THRU 120-READ-PRIOR-EXIT.
002580*
002590 140-ADD-PRIOR-ENTRY-EXIT.
002600     EXIT.
002610*
002620 200-PROCESS-ONE-URI.
002630*
002640     ADD 1 TO WS-CURRENT-READ-CTR.
002650     PERFORM 300-FIND-PRIOR-ENTRY THRU 300-FIND-PRIOR-ENTRY-EXIT.
002660     PERFORM 400-BUILD-DIFF-RECORD THRU 400-BUILD-DIFF-RECORD-EXIT.
002670     WRITE DIFF-FILE-REC FROM RC-DIFF-RECORD.
002680     PERFORM 460-FORMAT-DIFF-LINE THRU 460-FORMAT-DIFF-LINE-EXIT.
002690     PERFORM 800-READ-CURRENT THRU 800-READ-CURRENT-EXIT.
002700*
002710 200-PROCESS-ONE-URI-EXIT.
002720     EXIT.
002730*
002740 300-FIND-PRIOR-ENTRY.
002750*
002760     SET WS-PRIOR-NDX TO 1.
002770     MOVE 'NO ' TO WS-MATCH-SW.
002780     IF WS-PRIOR-COUNT-USED > 0
002790        SEARCH WS-PRIOR-ENTRY
002800           WHEN WS-PRIOR-NDX > WS-PRIOR-COUNT-USED
002810                CONTINUE
002820           WHEN PT-URI (WS-PRIOR-NDX) = US-URI
002830                SET WS-URI-MATCHED TO TRUE.
002840     IF WS-URI-MATCHED
002850        ADD 1 TO WS-MATCH-COUNT
002860     ELSE
002870        ADD 1 TO WS-NOMATCH-COUNT.
002880*
002890 300-FIND-PRIOR-ENTRY-EXIT.
002900     EXIT.
002910*
002920 400-BUILD-DIFF-RECORD.
002930*
002940     IF WS-URI-MATCHED
002950        COMPUTE RC-AVG-DIFF-MS = US-AVG-MS - PT-AVG-MS (WS-PRIOR-NDX)
002960        COMPUTE RC-MEDIAN-DIFF-MS =
002970             US-MEDIAN-MS - PT-MEDIAN-MS (WS-PRIOR-NDX)
002980        COMPUTE RC-ERROR-PCT-DIFF =
002990             US-ERROR-PCT - PT-ERROR-PCT (WS-PRIOR-NDX)
003000        COMPUTE WS-CALC-SIZE-DIFF-ALT =
003010             US-REQUEST-COUNT - PT-REQUEST-COUNT (WS-PRIOR-NDX)
003020        MOVE WS-CALC-SIZE-DIFF-ALT TO RC-SIZE-DIFF
003030        IF PT-HTTP-CODES (WS-PRIOR-NDX) NOT = US-HTTP-CODES
003040           MOVE PT-HTTP-CODES (WS-PRIOR-NDX) TO RC-PRIOR-HTTP-CODES
003050        ELSE
003060           MOVE SPACES TO RC-PRIOR-HTTP-CODES
003070        END-IF
003080     ELSE
003090        MOVE 0      TO RC-AVG-DIFF-MS
003100        MOVE 0      TO RC-MEDIAN-DIFF-MS
003110        MOVE 0      TO RC-ERROR-PCT-DIFF
003120        MOVE 0      TO RC-SIZE-DIFF
003130        MOVE SPACES TO RC-PRIOR-HTTP-CODES.
003140*
003150 400-BUILD-DIFF-RECORD-EXIT.
003160     EXIT.
003170*
003180 460-FORMAT-DIFF-LINE.
003190*
003200     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
003210                                       WS-LINES-PER-PAGE
003220        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
003230     MOVE US-URI           TO URI-DL2.
003240     MOVE RC-AVG-DIFF-MS   TO AVGDIF-DL2.
003250     MOVE RC-MEDIAN-DIFF-MS TO MEDDIF-DL2.
003260     MOVE RC-ERROR-PCT-DIFF TO ERRDIF-DL2.
003270     MOVE RC-SIZE-DIFF     TO SIZEDIF-DL2.
003280     MOVE RC-PRIOR-HTTP-CODES TO CODES-DL2.
003290     MOVE 1 TO WS-LINE-SPACING.
003300     WRITE PRINT-LINE FROM DL2-DETAIL
003310         AFTER ADVANCING WS-LINE-SPACING.
003320     ADD WS-LINE-SPACING TO WS-LINES-USED.
003330*
003340 460-FORMAT-DIFF-LINE-EXIT.
003350     EXIT.
003360*
003370 800-READ-CURRENT.
003380*
003390     READ CURRENT-SUMMARY-FILE INTO US-SUMMARY-RECORD
003400         AT END
003410             MOVE 'YES' TO WS-EOF-CURRENT-SW.
003420*
003430 800-READ-CURRENT-EXIT.
003440     EXIT.
003450*
003460 900-DISPLAY-PROG-DIAG.
003470*
003480     DISPLAY '****     RUNCMPR RUNNING     ****'.
003490     MOVE 'CURRENT-RUN URIS READ                        ' TO
003500          DISP-MESSAGE.
003510     MOVE WS-CURRENT-READ-CTR TO DISP-VALUE.
003520     DISPLAY DISPLAY-LINE.
003530     MOVE 'URIS MATCHED TO A PRIOR-RUN RECORD            ' TO
003540          DISP-MESSAGE.
003550     MOVE WS-MATCH-COUNT-ALT TO DISP-VALUE.
003560     DISPLAY DISPLAY-LINE.
003570     MOVE 'URIS WITH NO PRIOR-RUN RECORD (ALL DIFFS ZERO)' TO
003580          DISP-MESSAGE.
003590     MOVE WS-NOMATCH-COUNT-ALT TO DISP-VALUE.
003600     DISPLAY DISPLAY-LINE.
003610     DISPLAY '****     RUNCMPR EOJ         ****'.
003620*
003630 900-DISPLAY-PROG-DIAG-EXIT.
003640     EXIT.
003650*
003660 955-HEADINGS.
003670*
003680     ADD 1 TO WS-PAGE-COUNT.
003690     MOVE 0 TO WS-LINES-USED.
003700     WRITE PRINT-LINE FROM HL2-HEADER-1
003710         AFTER ADVANCING C01.
003720     WRITE PRINT-LINE FROM HL2-HEADER-2
003730         AFTER ADVANCING 2.
003740     ADD 3 TO WS-LINES-USED.
003750*
003760 955-HEADINGS-EXIT.
003770     EXIT.
