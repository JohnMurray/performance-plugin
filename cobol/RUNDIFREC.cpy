000100******************************************************************
000200*    COPYBOOK:  RUNDIFREC                                        *
000300*    DESCRIBES THE RUN-OVER-RUN COMPARISON RECORD.  ONE RECORD   *
000400*    IS WRITTEN PER URI WHEN A PRIOR RUN'S SUMMARY FILE IS       *
000500*    SUPPLIED TO RUNCMPR, CARRYING THE DELTA BETWEEN THE         *
000600*    CURRENT AND PRIOR RUN'S STATISTICS FOR THAT URI.            *
000700*                                                                *
000800*    MAINTENANCE LOG                                             *
000900*    ---------------                                            *
001000*    1993-06-14  RWT  ORIGINAL LAYOUT FOR PROJECT PERFSTAT       *
001100*                     RUN-TO-RUN REGRESSION COMPARE              *
001200******************************************************************
001300 01  RC-DIFF-RECORD.
001400     05  RC-AVG-DIFF-MS            PIC S9(9).
001500     05  RC-MEDIAN-DIFF-MS         PIC S9(9).
001600     05  RC-ERROR-PCT-DIFF         PIC S9(3)V99.
001700     05  RC-SIZE-DIFF              PIC S9(9).
001800     05  RC-PRIOR-HTTP-CODES       PIC X(40).
001900     05  FILLER                    PIC X(7).
