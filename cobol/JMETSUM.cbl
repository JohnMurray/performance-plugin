000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     JMETSUM.
000030 AUTHOR.         HAROLD L KORVIN.
000040 INSTALLATION.   PERFORMANCE LAB - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   11/02/90.
000060 DATE-COMPILED.  11/02/90.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*    JMETSUM SCANS THE TEXT LOG PRODUCED WHEN A PERFORMANCE RUN
000130*    IS DRIVEN WITH INTERVAL SUMMARIZER REPORTING TURNED ON,
000140*    INSTEAD OF THE FULL DETAIL-SAMPLE FILE URIBRK READS.  EACH
000150*    QUALIFYING LOG LINE CARRIES ONE INTERVAL'S COUNT, AVERAGE,
000160*    MINIMUM, MAXIMUM AND ERROR COUNT.  THIS PROGRAM FOLDS ALL
000170*    QUALIFYING LINES INTO ONE AGGREGATE SUMMARY RECORD, SHARING
000180*    THE SAME RECORD LAYOUT URIBRK USES FOR ITS PER-URI RECORDS,
000190*    SO BOTH FEEDS CAN BE COMPARED BY RUNCMPR.
000200*
000210*          INPUT FILE            - SUMLOG-FILE  (SUMMARIZER LOG)
000220*          OUTPUT FILE           - SUMMARY-FILE  (ONE AGGREGATE REC)
000230*          CALLS                 - URISORT       (ASCENDING SORT)
000240*
000250******************************************************************
000260*
000270* MAINTENANCE LOG
000280* ---------------
000290* 11/02/90 HLK  ORIGINAL CODING FOR PROJECT PERFSTAT - FOLDS THE
000300*               SUMMARISER LOG WHEN NO DETAIL-SAMPLE FILE WAS
000310*               COLLECTED FOR THE RUN
000320* 04/19/91 HLK  ADDED CHECK FOR MISSING LOG FILE AT OPEN TIME,
000330*               RUN-061 ABENDED WHEN THE LOG WAS NEVER FTP'D
000340* 09/30/91 RWT  ADDED LOG-DATE FORMAT VALIDATION - ABANDON THE
000350*               FILE RATHER THAN WRITE GARBAGE IF THE DATE ON
000360*               THE FIRST QUALIFYING LINE WON'T PARSE
000370* 02/08/94 HLK  REFORMATTED COMMENTS PER SHOP STANDARD CR RUN-114
000380* 10/06/98 HLK  Y2K REMEDIATION - LOG-DATE IS CARRIED AS TEXT AND
000390*               NEVER USED IN CALENDAR ARITHMETIC, NO 2-DIGIT
000400*               YEAR STORAGE ANYWHERE IN THIS PROGRAM.  LOGGED
000410*               PER SHOP Y2K AUDIT PROCEDURE.
000420* 03/14/01 JBQ  CHANGED ACCUMULATOR FIELDS TO COMP-3 TO MATCH
000430*               CURRENT SHOP STANDARD FOR NEW BATCH WORK
000440* 07/08/02 DPR  RAISED WS-MAX-AVG-LINES FROM 1000 TO 5000 AFTER
000450*               AN OVERNIGHT SOAK TEST PRODUCED A LOG WITH OVER
000460*               1800 INTERVAL LINES
000470* 03/09/04 DWK  REQ 04-118 - DISPLAY A DIAGNOSTIC NOTE WHEN THE
000480*               AGGREGATE RECORD'S OWN US-URI-FAILED CONDITION
000490*               IS TRUE, SEE ALSO URISUMRY MAINTENANCE LOG
000500* 04/22/04 DWK  REQ 04-123 - WS-PARSE-INTERVAL-KEY WAS CARRYING
000510*               A LEADING SPACE OFF THE SUMMARISER LOG LINE INTO
000520*               US-URI, ADDED 335/336 TO SKIP IT BEFORE THE MOVE
000530* 05/03/04 DWK  REQ 04-125 - 600-WRITE-AGGREGATE WAS DIVIDING
000540*               WS-AGG-AVG-SUM-ALT AS IF IT CARRIED 2 DECIMAL
000550*               PLACES, WHICH SILENTLY CUT THE TRUE SUM BY A
000560*               FACTOR OF 100 BEFORE THE DIVIDE - EVERY AGGREGATE
000570*               RECORD'S US-AVG-MS CAME OUT WRONG.  THE DIVIDE
000580*               NOW USES WS-AGG-AVG-SUM DIRECTLY.  RE-PURPOSED
000590*               THE ALT REDEFINES (SAME PIC AS THE BASE FIELD)
000600*               AS A RAW-SUM LINE ON THE EOJ DIAGNOSTICS.
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.   IBM-390.
000650 OBJECT-COMPUTER.   IBM-390.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720     SELECT SUMLOG-FILE   ASSIGN TO UT-S-SUMLOG
000730            FILE STATUS IS WS-LOG-STATUS.
000740*
000750     SELECT SUMMARY-FILE  ASSIGN TO UT-S-URISUMRY
000760            FILE STATUS IS WS-SUMMARY-STATUS.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800*
000810 FD  SUMLOG-FILE
000820     RECORDING MODE IS V
000830     LABEL RECORDS ARE STANDARD
000840     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
000850         DEPENDING ON WS-LOG-LINE-LEN
000860     DATA RECORD IS SUMLOG-FILE-REC.
000870 01  SUMLOG-FILE-REC               PIC X(200).
000880*
000890 FD  SUMMARY-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 260 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS SUMMARY-FILE-REC.
000950 01  SUMMARY-FILE-REC              PIC X(260).
000960*
000970 WORKING-STORAGE SECTION.
000980*
000990     COPY URISUMRY.
001000*
001010 77  WS-LOG-LINE-LEN               PIC S9(4) COMP VALUE 200.
001020 77  WS-AVG-COUNT-USED             PIC S9(5) COMP VALUE 0.
001030 77  WS-MAX-AVG-LINES              PIC S9(5) COMP VALUE +5000.
001040*
001050 01  PROGRAM-INDICATOR-SWITCHES.
001060     05  WS-EOF-LOG-SW             PIC X(3)   VALUE 'NO '.
001070         88  EOF-LOG                          VALUE 'YES'.
001080     05  WS-ABANDON-SW             PIC X(3)   VALUE 'NO '.
001090         88  WS-ABANDON-FILE                  VALUE 'YES'.
001100     05  WS-GOT-RECORD-SW          PIC X(3)   VALUE 'NO '.
001110         88  WS-GOT-A-RECORD                  VALUE 'YES'.
001120*
001130     05  FILLER                    PIC X(1)    VALUE SPACES.
001140 01  WS-FILE-STATUSES.
001150     05  WS-LOG-STATUS             PIC X(2)   VALUE SPACES.
001160     05  WS-SUMMARY-STATUS         PIC X(2)   VALUE SPACES.
001170*
001180     05  FILLER                    PIC X(1)    VALUE SPACES.
001190 01  WS-PARSE-POSITIONS.
001200     05  WS-POS-INFO               PIC S9(4)  COMP VALUE 0.
001210     05  WS-POS-SUMM               PIC S9(4)  COMP VALUE 0.
001220     05  WS-POS-PLUS               PIC S9(4)  COMP VALUE 0.
001230     05  WS-POS-AVG                PIC S9(4)  COMP VALUE 0.
001240     05  WS-POS-MIN                PIC S9(4)  COMP VALUE 0.
001250     05  WS-POS-MAX                PIC S9(4)  COMP VALUE 0.
001260     05  WS-POS-ERR                PIC S9(4)  COMP VALUE 0.
001270     05  WS-START                  PIC S9(4)  COMP VALUE 0.
001280     05  WS-SUB-LEN                PIC S9(4)  COMP VALUE 0.
001290*
001300     05  FILLER                    PIC X(1)    VALUE SPACES.
001310 01  WS-LOG-LINE                   PIC X(200) VALUE SPACES.
001320*
001330 01  WS-SCAN-WORK-AREA.
001340     05  WS-WORK-SUBSTR            PIC X(200) VALUE SPACES.
001350     05  WS-TOK-1                  PIC X(20)  VALUE SPACES.
001360     05  WS-TOK-2                  PIC X(20)  VALUE SPACES.
001370     05  WS-CONVERT-FIELD          PIC X(9)  JUSTIFIED RIGHT
001380                                   VALUE SPACES.
001390     05  WS-CONVERT-FIELD-ALT REDEFINES WS-CONVERT-FIELD
001400                                   PIC 9(9).
001410*
001420     05  FILLER                    PIC X(1)    VALUE SPACES.
001430 01  WS-PARSED-FIELDS.
001440     05  WS-PARSE-LOG-DATE         PIC X(19)  VALUE SPACES.
001450     05  WS-PARSE-INTERVAL-KEY     PIC X(130) VALUE SPACES.
001460     05  WS-PARSE-REQ-COUNT        PIC 9(9)   VALUE 0.
001470     05  WS-PARSE-AVG-MS           PIC 9(9)   VALUE 0.
001480     05  WS-PARSE-MIN-MS           PIC 9(9)   VALUE 0.
001490     05  WS-PARSE-MAX-MS           PIC 9(9)   VALUE 0.
001500     05  WS-PARSE-ERR-COUNT        PIC 9(9)   VALUE 0.
001510*
001520     05  FILLER                    PIC X(1)    VALUE SPACES.
001530 01  WS-AGGREGATE-ACCUMULATORS.
001540     05  WS-AGG-LINE-COUNT         PIC S9(9)  COMP VALUE 0.
001550     05  WS-AGG-REQ-COUNT          PIC S9(9)  COMP VALUE 0.
001560     05  WS-AGG-ERR-COUNT          PIC S9(9)  COMP VALUE 0.
001570     05  WS-AGG-MIN-MS             PIC S9(9)  COMP VALUE 0.
001580     05  WS-AGG-MIN-MS-ALT REDEFINES WS-AGG-MIN-MS
001590                                   PIC 9(9).
001600     05  WS-AGG-MAX-MS             PIC S9(9)  COMP VALUE 0.
001610     05  WS-AGG-AVG-SUM            PIC S9(13) COMP-3 VALUE 0.
001620* RAW-SUM VIEW (SAME PIC AS WS-AGG-AVG-SUM, NO DECIMAL PLACES
001630* INTRODUCED) USED ONLY BY 900-DISPLAY-PROG-DIAG TO SHOW THE
001640* PRE-DIVIDE INTERVAL-AVERAGE TOTAL FOR OPERATOR AUDIT - 04-125.
001650     05  WS-AGG-AVG-SUM-ALT REDEFINES WS-AGG-AVG-SUM
001660                                   PIC S9(13) COMP-3.
001670     05  WS-AGG-FINAL-AVG          PIC S9(9)  COMP VALUE 0.
001680     05  WS-AGG-MEDIAN-MS          PIC S9(9)  COMP VALUE 0.
001690     05  WS-AGG-ERROR-PCT          PIC S9(3)V99 COMP-3 VALUE 0.
001700     05  WS-AGG-LAST-DATE          PIC X(19)  VALUE SPACES.
001710     05  WS-AGG-LAST-KEY           PIC X(130) VALUE SPACES.
001720     05  WS-IDX-50-50              PIC S9(5)  COMP VALUE 0.
001730*
001740* TABLE OF PER-LINE AVERAGES, SORTED AT EOJ TO DERIVE THE MEDIAN
001750     05  FILLER                    PIC X(1)    VALUE SPACES.
001760 01  WS-AVG-TABLE.
001770     05  WS-AVG-TABLE-ENTRY OCCURS 5000 TIMES PIC S9(9).
001780*
001790     05  FILLER                    PIC X(1)    VALUE SPACES.
001800 01  DISPLAY-LINE.
001810     05  DISP-MESSAGE              PIC X(45).
001820     05  DISP-VALUE                PIC ZZZ,ZZZ,ZZ9.
001830*
001840     05  FILLER                    PIC X(1)    VALUE SPACES.
001850 PROCEDURE DIVISION.
001860*
001870 000-MAINLINE SECTION.
001880*
001890     OPEN INPUT SUMLOG-FILE.
001900     IF WS-LOG-STATUS NOT = '00'
001910        DISPLAY '** WARNING ** SUMMARIZER LOG FILE NOT FOUND -'
001920        DISPLAY '              NO AGGREGATE RECORD PRODUCED'
001930        MOVE 'YES' TO WS-EOF-LOG-SW
001940     ELSE
001950        OPEN OUTPUT SUMMARY-FILE
001960        PERFORM 800-READ-LOG-LINE THRU 800-READ-LOG-LINE-EXIT
001970        PERFORM 200-PROCESS-LOG-LINE THRU
001980                                   200-PROCESS-LOG-LINE-EXIT
001990           UNTIL EOF-LOG OR WS-ABANDON-FILE.
002000     IF WS-ABANDON-FILE
002010        DISPLAY '** WARNING ** UNPARSEABLE LOG-DATE - SUMLOG'
002020        DISPLAY '              FILE ABANDONED, NO RECORD WRITTEN'
002030     ELSE
002040        IF WS-AGG-LINE-COUNT > 0
002050           PERFORM 600-WRITE-AGGREGATE THRU 600-WRITE-AGGREGATE-EXIT.
002060     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
002070     IF WS-LOG-STATUS = '00'
002080        CLOSE SUMLOG-FILE
002090              SUMMARY-FILE.
002100     MOVE ZERO TO RETURN-CODE.
002110     GOBACK.
002120*
002130 200-PROCESS-LOG-LINE.
002140*
002150     MOVE 0 TO WS-POS-PLUS.
002160     INSPECT WS-LOG-LINE TALLYING WS-POS-PLUS
002170         FOR CHARACTERS BEFORE INITIAL '+'.
002180     IF WS-POS-PLUS < WS-LOG-LINE-LEN
002190        INSPECT WS-LOG-LINE REPLACING ALL '=' BY SPACE
002200        PERFORM 300-EXTRACT-FIELDS THRU 300-EXTRACT-FIELDS-EXIT
002210        IF NOT WS-ABANDON-FILE
002220           PERFORM 400-FOLD-INTO-AGGREGATE THRU
002230                                        400-FOLD-INTO-AGGREGATE-EXIT.
002240     PERFORM 800-READ-LOG-LINE THRU 800-READ-LOG-LINE-EXIT.
002250*
002260 200-PROCESS-LOG-LINE-EXIT.
002270     EXIT.
002280*
002290 300-EXTRACT-FIELDS.
002300*
002310     PERFORM 310-EXTRACT-LOG-DATE THRU 310-EXTRACT-LOG-DATE-EXIT.
002320     IF NOT WS-ABANDON-FILE
002330        PERFORM 330-EXTRACT-INTERVAL-KEY THRU
002340                                     330-EXTRACT-INTERVAL-KEY-EXIT
002350        PERFORM 340-EXTRACT-REQ-COUNT THRU
002360                                     340-EXTRACT-REQ-COUNT-EXIT
002370        PERFORM 350-EXTRACT-AVG-MS THRU 350-EXTRACT-AVG-MS-EXIT
002380        PERFORM 360-EXTRACT-MIN-MS THRU 360-EXTRACT-MIN-MS-EXIT
002390        PERFORM 370-EXTRACT-MAX-MS THRU 370-EXTRACT-MAX-MS-EXIT
002400        PERFORM 380-EXTRACT-ERR-COUNT THRU
002410                                     380-EXTRACT-ERR-COUNT-EXIT.
002420*
002430 300-EXTRACT-FIELDS-EXIT.
002440     EXIT.
002450*
002460 310-EXTRACT-LOG-DATE.
002470*
002480     MOVE 0 TO WS-POS-INFO.
002490     INSPECT WS-LOG-LINE TALLYING WS-POS-INFO
002500         FOR CHARACTERS BEFORE INITIAL 'INFO'.
002510     IF WS-POS-INFO < 19
002520        SET WS-ABANDON-FILE TO TRUE
002530     ELSE
002540        COMPUTE WS-START = WS-POS-INFO - 18
002550        MOVE WS-LOG-LINE (WS-START:19) TO WS-PARSE-LOG-DATE
002560        PERFORM 320-VALIDATE-LOG-DATE THRU
002570                                    320-VALIDATE-LOG-DATE-EXIT.
002580*
002590 310-EXTRACT-LOG-DATE-EXIT.
002600     EXIT.
002610*
002620 320-VALIDATE-LOG-DATE.
002630*
002640     IF WS-PARSE-LOG-DATE (5:1) NOT = '/'
002650        OR WS-PARSE-LOG-DATE (8:1) NOT = '/'
002660        OR WS-PARSE-LOG-DATE (11:1) NOT = SPACE
002670        OR WS-PARSE-LOG-DATE (14:1) NOT = ':'
002680        OR WS-PARSE-LOG-DATE (17:1) NOT = ':'
002690        SET WS-ABANDON-FILE TO TRUE.
002700*
002710 320-VALIDATE-LOG-DATE-EXIT.
002720     EXIT.
002730*
002740 330-EXTRACT-INTERVAL-KEY.
002750*
002760     MOVE 0 TO WS-POS-SUMM.
002770     INSPECT WS-LOG-LINE TALLYING WS-POS-SUMM
002780         FOR CHARACTERS BEFORE INITIAL
002790             'jmeter.reporters.Summariser:'.
002800     MOVE 0 TO WS-POS-PLUS.
002810     INSPECT WS-LOG-LINE TALLYING WS-POS-PLUS
002820         FOR CHARACTERS BEFORE INITIAL '+'.
002830     MOVE SPACES TO WS-PARSE-INTERVAL-KEY.
002840     COMPUTE WS-SUB-LEN = WS-POS-PLUS - (WS-POS-SUMM + 28).
002850     IF WS-SUB-LEN > 0 AND WS-SUB-LEN NOT > 130
002860        COMPUTE WS-START = WS-POS-SUMM + 28 + 1
002870        PERFORM 335-SKIP-LEADING-SPACES THRU
002880                                   335-SKIP-LEADING-SPACES-EXIT
002890        IF WS-SUB-LEN > 0
002900           MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN)
002910                TO WS-PARSE-INTERVAL-KEY.
002920*
002930 330-EXTRACT-INTERVAL-KEY-EXIT.
002940     EXIT.
002950*
002960* STRIPS THE SPACE(S) LEFT BETWEEN THE "SUMMARISER:" LITERAL AND
002970* THE START OF THE REAL KEY TEXT, SO US-URI COMES OUT TRIMMED
002980* THE SAME WAY THE ORIGINAL SCANNER.NEXT().TRIM() DID - REQ 04-123.
002990 335-SKIP-LEADING-SPACES.
003000*
003010     PERFORM 336-SKIP-ONE-LEADING-SPACE THRU
003020                               336-SKIP-ONE-LEADING-SPACE-EXIT
003030         UNTIL WS-SUB-LEN = 0 OR
003040               WS-LOG-LINE (WS-START:1) NOT = SPACE.
003050*
003060 335-SKIP-LEADING-SPACES-EXIT.
003070     EXIT.
003080*
003090 336-SKIP-ONE-LEADING-SPACE.
003100     ADD 1 TO WS-START.
003110     SUBTRACT 1 FROM WS-SUB-LEN.
003120*
003130 336-SKIP-ONE-LEADING-SPACE-EXIT.
003140     EXIT.
003150*
003160 340-EXTRACT-REQ-COUNT.
003170*
003180     COMPUTE WS-START = WS-POS-PLUS + 2.
003190     COMPUTE WS-SUB-LEN = 201 - WS-START.
003200     MOVE SPACES TO WS-WORK-SUBSTR.
003210     MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN) TO WS-WORK-SUBSTR.
003220     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
003230     UNSTRING WS-WORK-SUBSTR DELIMITED BY ALL SPACE
003240         INTO WS-TOK-1 WS-TOK-2.
003250     MOVE SPACES TO WS-CONVERT-FIELD.
003260     MOVE WS-TOK-2 TO WS-CONVERT-FIELD.
003270     INSPECT WS-CONVERT-FIELD REPLACING ALL SPACE BY ZERO.
003280     MOVE WS-CONVERT-FIELD-ALT TO WS-PARSE-REQ-COUNT.
003290*
003300 340-EXTRACT-REQ-COUNT-EXIT.
003310     EXIT.
003320*
003330 350-EXTRACT-AVG-MS.
003340*
003350     MOVE 0 TO WS-POS-AVG.
003360     INSPECT WS-LOG-LINE TALLYING WS-POS-AVG
003370         FOR CHARACTERS BEFORE INITIAL 'Avg:'.
003380     COMPUTE WS-START = WS-POS-AVG + 4 + 1.
003390     COMPUTE WS-SUB-LEN = 201 - WS-START.
003400     MOVE SPACES TO WS-WORK-SUBSTR.
003410     MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN) TO WS-WORK-SUBSTR.
003420     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
003430     UNSTRING WS-WORK-SUBSTR DELIMITED BY ALL SPACE
003440         INTO WS-TOK-1 WS-TOK-2.
003450     MOVE SPACES TO WS-CONVERT-FIELD.
003460     MOVE WS-TOK-2 TO WS-CONVERT-FIELD.
003470     INSPECT WS-CONVERT-FIELD REPLACING ALL SPACE BY ZERO.
003480     MOVE WS-CONVERT-FIELD-ALT TO WS-PARSE-AVG-MS.
003490*
003500 350-EXTRACT-AVG-MS-EXIT.
003510     EXIT.
003520*
003530 360-EXTRACT-MIN-MS.
003540*
003550     MOVE 0 TO WS-POS-MIN.
003560     INSPECT WS-LOG-LINE TALLYING WS-POS-MIN
003570         FOR CHARACTERS BEFORE INITIAL 'Min:'.
003580     COMPUTE WS-START = WS-POS-MIN + 4 + 1.
003590     COMPUTE WS-SUB-LEN = 201 - WS-START.
003600     MOVE SPACES TO WS-WORK-SUBSTR.
003610     MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN) TO WS-WORK-SUBSTR.
003620     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
003630     UNSTRING WS-WORK-SUBSTR DELIMITED BY ALL SPACE
003640         INTO WS-TOK-1 WS-TOK-2.
003650     MOVE SPACES TO WS-CONVERT-FIELD.
003660     MOVE WS-TOK-2 TO WS-CONVERT-FIELD.
003670     INSPECT WS-CONVERT-FIELD REPLACING ALL SPACE BY ZERO.
003680     MOVE WS-CONVERT-FIELD-ALT TO WS-PARSE-MIN-MS.
003690*
003700 360-EXTRACT-MIN-MS-EXIT.
003710     EXIT.
003720*
003730 370-EXTRACT-MAX-MS.
003740*
003750     MOVE 0 TO WS-POS-MAX.
003760     INSPECT WS-LOG-LINE TALLYING WS-POS-MAX
003770         FOR CHARACTERS BEFORE INITIAL 'Max:'.
003780     COMPUTE WS-START = WS-POS-MAX + 4 + 1.
003790     COMPUTE WS-SUB-LEN = 201 - WS-START.
003800     MOVE SPACES TO WS-WORK-SUBSTR.
003810     MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN) TO WS-WORK-SUBSTR.
003820     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
003830     UNSTRING WS-WORK-SUBSTR DELIMITED BY ALL SPACE
003840         INTO WS-TOK-1 WS-TOK-2.
003850     MOVE SPACES TO WS-CONVERT-FIELD.
003860     MOVE WS-TOK-2 TO WS-CONVERT-FIELD.
003870     INSPECT WS-CONVERT-FIELD REPLACING ALL SPACE BY ZERO.
003880     MOVE WS-CONVERT-FIELD-ALT TO WS-PARSE-MAX-MS.
003890*
003900 370-EXTRACT-MAX-MS-EXIT.
003910     EXIT.
003920*
003930 380-EXTRACT-ERR-COUNT.
003940*
003950     MOVE 0 TO WS-POS-ERR.
003960     INSPECT WS-LOG-LINE TALLYING WS-POS-ERR
003970         FOR CHARACTERS BEFORE INITIAL 'Err:'.
003980     COMPUTE WS-START = WS-POS-ERR + 4 + 1.
003990     COMPUTE WS-SUB-LEN = 201 - WS-START.
004000     MOVE SPACES TO WS-WORK-SUBSTR.
004010     MOVE WS-LOG-LINE (WS-START:WS-SUB-LEN) TO WS-WORK-SUBSTR.
004020     MOVE SPACES TO WS-TOK-1 WS-TOK-2.
004030     UNSTRING WS-WORK-SUBSTR DELIMITED BY ALL SPACE
004040         INTO WS-TOK-1 WS-TOK-2.
004050     MOVE SPACES TO WS-CONVERT-FIELD.
004060     MOVE WS-TOK-2 TO WS-CONVERT-FIELD.
004070     INSPECT WS-CONVERT-FIELD REPLACING ALL SPACE BY ZERO.
004080     MOVE WS-CONVERT-FIELD-ALT TO WS-PARSE-ERR-COUNT.
004090*
004100 380-EXTRACT-ERR-COUNT-EXIT.
004110     EXIT.
004120*
004130 400-FOLD-INTO-AGGREGATE.
004140*
004150     ADD WS-PARSE-REQ-COUNT TO WS-AGG-REQ-COUNT.
004160     ADD WS-PARSE-ERR-COUNT TO WS-AGG-ERR-COUNT.
004170     IF WS-AGG-LINE-COUNT = 0
004180        MOVE WS-PARSE-MIN-MS TO WS-AGG-MIN-MS
004190        MOVE WS-PARSE-MAX-MS TO WS-AGG-MAX-MS
004200     ELSE
004210        IF WS-PARSE-MIN-MS < WS-AGG-MIN-MS-ALT
004220           MOVE WS-PARSE-MIN-MS TO WS-AGG-MIN-MS
004230        END-IF
004240        IF WS-PARSE-MAX-MS > WS-AGG-MAX-MS
004250           MOVE WS-PARSE-MAX-MS TO WS-AGG-MAX-MS
004260        END-IF.
004270     ADD WS-PARSE-AVG-MS TO WS-AGG-AVG-SUM.
004280     IF WS-AVG-COUNT-USED < WS-MAX-AVG-LINES
004290        ADD 1 TO WS-AVG-COUNT-USED
004300        MOVE WS-PARSE-AVG-MS TO
004310             WS-AVG-TABLE-ENTRY (WS-AVG-COUNT-USED).
004320     ADD 1 TO WS-AGG-LINE-COUNT.
004330     MOVE WS-PARSE-LOG-DATE TO WS-AGG-LAST-DATE.
004340     IF WS-PARSE-INTERVAL-KEY NOT = SPACES
004350        MOVE WS-PARSE-INTERVAL-KEY TO WS-AGG-LAST-KEY.
004360*
004370 400-FOLD-INTO-AGGREGATE-EXIT.
004380     EXIT.
004390*
004400 600-WRITE-AGGREGATE.
004410*
004420     IF WS-AVG-COUNT-USED > 1
004430        CALL 'URISORT' USING WS-AVG-COUNT-USED, WS-AVG-TABLE.
004440     COMPUTE WS-AGG-FINAL-AVG =
004450          WS-AGG-AVG-SUM / WS-AGG-LINE-COUNT.
004460     IF WS-AVG-COUNT-USED = 0
004470        MOVE 0 TO WS-AGG-MEDIAN-MS
004480     ELSE
004490        COMPUTE WS-IDX-50-50 = (WS-AVG-COUNT-USED * 1) / 2
004500        MOVE WS-AVG-TABLE-ENTRY (WS-IDX-50-50 + 1)
004510             TO WS-AGG-MEDIAN-MS.
004520     IF WS-AGG-REQ-COUNT = 0
004530        MOVE 0 TO WS-AGG-ERROR-PCT
004540     ELSE
004550        COMPUTE WS-AGG-ERROR-PCT =
004560             (WS-AGG-ERR-COUNT * 100) / WS-AGG-REQ-COUNT.
004570     MOVE WS-AGG-LAST-KEY       TO US-URI.
004580     MOVE WS-AGG-REQ-COUNT      TO US-REQUEST-COUNT.
004590     MOVE WS-AGG-ERR-COUNT      TO US-ERROR-COUNT.
004600     MOVE WS-AGG-ERROR-PCT      TO US-ERROR-PCT.
004610     MOVE WS-AGG-FINAL-AVG      TO US-AVG-MS.
004620     MOVE WS-AGG-MEDIAN-MS      TO US-MEDIAN-MS.
004630     MOVE WS-AGG-MAX-MS         TO US-PCT90-MS.
004640     MOVE WS-AGG-MIN-MS         TO US-MIN-MS.
004650     MOVE WS-AGG-MAX-MS         TO US-MAX-MS.
004660     MOVE 0                     TO US-TOTAL-KB.
004670     MOVE 0                     TO US-AVG-KB.
004680     MOVE SPACES                TO US-HTTP-CODES.
004690     WRITE SUMMARY-FILE-REC FROM US-SUMMARY-RECORD.
004700     SET WS-GOT-A-RECORD TO TRUE.
004710*
004720 600-WRITE-AGGREGATE-EXIT.
004730     EXIT.
004740*
004750 800-READ-LOG-LINE.
004760*
004770     MOVE SPACES TO WS-LOG-LINE.
004780     READ SUMLOG-FILE INTO WS-LOG-LINE
004790         AT END
004800             MOVE 'YES' TO WS-EOF-LOG-SW.
004810*
004820 800-READ-LOG-LINE-EXIT.
004830     EXIT.
004840*
004850 900-DISPLAY-PROG-DIAG.
004860*
004870     DISPLAY '****     JMETSUM RUNNING     ****'.
004880     MOVE 'INTERVAL LINES FOLDED INTO AGGREGATE         ' TO
004890          DISP-MESSAGE.
004900     MOVE WS-AGG-LINE-COUNT TO DISP-VALUE.
004910     DISPLAY DISPLAY-LINE.
004920     MOVE 'RAW SUM OF INTERVAL AVERAGES, PRE-DIVIDE     ' TO
004930          DISP-MESSAGE.
004940     MOVE WS-AGG-AVG-SUM-ALT TO DISP-VALUE.
004950     DISPLAY DISPLAY-LINE.
004960     IF WS-GOT-A-RECORD
004970        DISPLAY '****     ONE AGGREGATE RECORD WRITTEN    ****'
004980     ELSE
004990        DISPLAY '****     NO AGGREGATE RECORD WRITTEN     ****'.
005000     IF WS-GOT-A-RECORD AND US-URI-FAILED
005010        DISPLAY '****     AGGREGATE RECORD FLAGGED FAILED ****'.
005020     DISPLAY '****     JMETSUM EOJ         ****'.
005030*
005040 900-DISPLAY-PROG-DIAG-EXIT.
005050     EXIT.
