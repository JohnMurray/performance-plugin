000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     URISORT.
000030 AUTHOR.         RUTH W TANNER.
000040 INSTALLATION.   PERFORMANCE LAB - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   04/11/89.
000060 DATE-COMPILED.  04/11/89.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*    SUBROUTINE TO SORT A TABLE OF SIGNED INTEGER MILLISECOND
000130*    VALUES INTO ASCENDING ORDER, USING A SIMPLE INSERTION SORT.
000140*    CALLED BY URIBRK (PER-SAMPLE DURATIONS, ONE TABLE PER URI)
000150*    AND BY JMETSUM (PER-INTERVAL AVERAGES FROM THE SUMMARIZER
000160*    LOG) SO THAT BOTH PROGRAMS CAN DERIVE A MEDIAN AND, WHERE
000170*    NEEDED, A 90TH-PERCENTILE VALUE FROM THE SORTED TABLE.
000180*
000190*    LINKAGE:
000200*      01  LK-TABLE-SIZE     NUMBER OF ENTRIES ACTUALLY IN USE
000210*      01  LK-SORT-TABLE     THE TABLE, SORTED IN PLACE
000220******************************************************************
000230*
000240* MAINTENANCE LOG
000250* ---------------
000260* 04/11/89  RWT  ORIGINAL CODING FOR PROJECT PERFSTAT
000270* 11/02/90  RWT  RAISED MAX TABLE SIZE FROM 500 TO 2000 ENTRIES
000280*                AFTER RUN-057 OVERFLOWED ON THE CHECKOUT URI
000290* 06/19/95  RWT  RAISED MAX TABLE SIZE AGAIN, 2000 TO 20000,
000300*                TO COVER THE WHOLE-REPORT COMBINED SAMPLE
000310*                POPULATION PASSED BY URIBRK'S GRAND-TOTAL STEP
000320* 09/30/91  RWT  ADDED WS-SORT-DIAGNOSTICS DISPLAY FOR LARGE
000330*                RUNS SO OPERATIONS CAN CONFIRM IT IS STILL
000340*                MOVING WHEN A SORT TAKES MORE THAN A MINUTE
000350* 02/08/94  HLK  NO CHANGE TO LOGIC, REFORMATTED COMMENTS PER
000360*                SHOP STANDARD CR RUN-114
000370* 10/06/98  HLK  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS
000380*                PRESENT IN THIS PROGRAM, NO CHANGE REQUIRED
000390* 03/14/01  JBQ  CHANGED COMPARE COUNTER TO COMP-3 TO MATCH
000400*                SHOP STANDARD FOR ACCUMULATOR FIELDS
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.   IBM-390.
000450 OBJECT-COMPUTER.   IBM-390.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500*
000510 01  WS-PROGRAM-STATUS         PIC X(30)  VALUE SPACES.
000520*
000530 01  WS-SORT-WORK-AREA.
000540     05  WS-OUT-SUB            PIC S9(8)  COMP VALUE 0.
000550     05  WS-IN-SUB             PIC S9(8)  COMP VALUE 0.
000560     05  WS-HOLD-VALUE         PIC S9(9)V99 COMP-3 VALUE 0.
000570     05  WS-HOLD-VALUE-INT REDEFINES WS-HOLD-VALUE
000580                               PIC S9(11) COMP-3.
000590     05  WS-SWAP-SW            PIC X(1)   VALUE 'N'.
000600         88  WS-SWAP-MADE              VALUE 'Y'.
000610         88  WS-NO-SWAP-MADE           VALUE 'N'.
000620*
000630     05  FILLER                    PIC X(1)    VALUE SPACES.
000640 01  WS-SORT-DIAGNOSTICS.
000650     05  WS-COMPARE-COUNT      PIC S9(7)  COMP-3 VALUE 0.
000660     05  WS-COMPARE-COUNT-ALT REDEFINES WS-COMPARE-COUNT
000670                               PIC S9(13) COMP-3.
000680     05  WS-PASS-COUNT         PIC S9(7)  COMP-3 VALUE 0.
000690     05  WS-PASS-COUNT-ALT REDEFINES WS-PASS-COUNT
000700                               PIC S9(13) COMP-3.
000710     05  WS-DISPLAY-LINE       PIC X(45)  VALUE SPACES.
000720     05  WS-DISPLAY-VALUE      PIC ZZZ,ZZ9.
000730*
000740     05  FILLER                    PIC X(1)    VALUE SPACES.
000750 LINKAGE SECTION.
000760*
000770 01  LK-TABLE-SIZE             PIC S9(8) COMP.
000780*
000790 01  LK-SORT-TABLE.
000800     05  LK-TABLE-ENTRY        PIC S9(9) OCCURS 20000 TIMES
000810                                   INDEXED BY LK-ENTRY-NDX.
000820*
000830 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-SORT-TABLE.
000840*
000850 000-MAIN.
000860     MOVE 'URISORT STARTED' TO WS-PROGRAM-STATUS.
000870     MOVE 0 TO WS-COMPARE-COUNT, WS-PASS-COUNT.
000880     IF LK-TABLE-SIZE IS GREATER THAN 1
000890        PERFORM 100-INSERTION-SORT THRU 100-INSERTION-SORT-EXIT.
000900     MOVE 'URISORT ENDED' TO WS-PROGRAM-STATUS.
000910     GOBACK.
000920*
000930 100-INSERTION-SORT.
000940*
000950*    STANDARD INSERTION SORT - FOR EACH ENTRY FROM THE SECOND
000960*    ON, SLIDE IT LEFTWARD PAST ANY LARGER ENTRIES ALREADY IN
000970*    ASCENDING ORDER TO ITS LEFT.
000980*
000990     MOVE 2 TO WS-OUT-SUB.
001000     PERFORM 120-SORT-ONE-PASS THRU 120-SORT-ONE-PASS-EXIT
001010         UNTIL WS-OUT-SUB IS GREATER THAN LK-TABLE-SIZE.
001020*
001030 100-INSERTION-SORT-EXIT.
001040     EXIT.
001050*
001060 120-SORT-ONE-PASS.
001070     ADD 1 TO WS-PASS-COUNT.
001080     MOVE LK-TABLE-ENTRY (WS-OUT-SUB) TO WS-HOLD-VALUE-INT.
001090     MOVE WS-OUT-SUB TO WS-IN-SUB.
001100     MOVE 'Y' TO WS-SWAP-SW.
001110     PERFORM 140-SLIDE-ENTRY-LEFT THRU 140-SLIDE-ENTRY-LEFT-EXIT
001120         UNTIL WS-IN-SUB IS EQUAL TO 1
001130            OR WS-NO-SWAP-MADE.
001140     MOVE WS-HOLD-VALUE-INT TO LK-TABLE-ENTRY (WS-IN-SUB).
001150     ADD 1 TO WS-OUT-SUB.
001160*
001170 120-SORT-ONE-PASS-EXIT.
001180     EXIT.
001190*
001200 140-SLIDE-ENTRY-LEFT.
001210     ADD 1 TO WS-COMPARE-COUNT.
001220     IF LK-TABLE-ENTRY (WS-IN-SUB - 1) IS GREATER THAN
001230                                            WS-HOLD-VALUE-INT
001240        MOVE LK-TABLE-ENTRY (WS-IN-SUB - 1) TO
001250                                      LK-TABLE-ENTRY (WS-IN-SUB)
001260        SUBTRACT 1 FROM WS-IN-SUB
001270        SET WS-SWAP-MADE TO TRUE
001280     ELSE
001290        SET WS-NO-SWAP-MADE TO TRUE.
001300*
001310 140-SLIDE-ENTRY-LEFT-EXIT.
001320     EXIT.
