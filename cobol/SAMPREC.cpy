000100******************************************************************
000200*    COPYBOOK:  SAMPREC                                          *
000300*    DESCRIBES ONE DETAIL-SAMPLE RECORD FROM THE LOAD TEST       *
000400*    DATA COLLECTORS.  ONE RECORD IS WRITTEN PER HTTP REQUEST    *
000500*    FIRED DURING A PERFORMANCE RUN.  RECORD IS FIXED AT 180     *
000600*    BYTES, LINE-SEQUENTIAL, ONE PER INPUT LINE.                 *
000700*                                                                *
000800*    MAINTENANCE LOG                                             *
000900*    ---------------                                            *
001000*    1989-04-11  RWT  ORIGINAL LAYOUT FOR PROJECT PERFSTAT       *
001100*    1991-09-30  RWT  WIDENED SAMPLE-URI TO 130 FOR LONGER       *
001200*                     SERVLET PATHS REPORTED BY LOAD DRIVER      *
001300*    1994-02-08  HLK  ADDED ERROR-FLAG, SEPARATE FROM SUCCESS    *
001400*                     PER CHANGE REQUEST RUN-114                 *
001500******************************************************************
001600 01  SR-SAMPLE-RECORD.
001700     05  SR-URI                    PIC X(130).
001800     05  SR-DATE.
001900         10  SR-DATE-YMD           PIC X(10).
002000         10  FILLER                PIC X(1).
002100         10  SR-DATE-HMS           PIC X(8).
002200     05  SR-DURATION-MS            PIC S9(9).
002300     05  SR-SUCCESS-FLAG           PIC X(1).
002400         88  SR-REQUEST-SUCCESS          VALUE 'Y'.
002500         88  SR-REQUEST-FAILED           VALUE 'N'.
002600     05  SR-ERROR-FLAG             PIC X(1).
002700         88  SR-APPLICATION-ERROR        VALUE 'Y'.
002800         88  SR-NO-APPLICATION-ERROR     VALUE 'N'.
002900     05  SR-HTTP-CODE              PIC X(3).
003000     05  SR-HTTP-CODE-NUM REDEFINES SR-HTTP-CODE
003100                               PIC 9(3).
003200     05  SR-SIZE-KB                PIC S9(7)V99.
003300     05  FILLER                    PIC X(8).
